000100*
000200*    FDRMOUT.CBL  --  ROOM-MASTER-OUT RECORD.  ONE RECORD PER
000300*    ROOM CURRENTLY IN THE TABLE, IN TABLE (INSERTION) ORDER.
000400*    SAME SHAPE AS FDRMIN.CBL -- KEPT AS A SEPARATE COPYBOOK
000500*    BECAUSE THE IN AND OUT SIDES OF THIS FILE ARE MAINTAINED
000600*    BY DIFFERENT PARAGRAPHS AND HAVE DRIFTED BEFORE.
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001100*
001200    FD  ROOM-MASTER-OUT
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  ROOM-MASTER-OUT-RECORD.
001600        05  RMO-ROOM-ID                  PIC 9(05).
001700        05  RMO-ROOM-TYPE                PIC X(10).
001800        05  RMO-ROOM-PRICE               PIC S9(7)V99
001900                SIGN IS TRAILING SEPARATE CHARACTER.
002000        05  RMO-ROOM-AVAILABLE           PIC X(01).
002100        05  FILLER                       PIC X(04).
