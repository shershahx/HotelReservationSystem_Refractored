000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESERVATION-PROCESSING.
000300 AUTHOR.        D P KOWALCZYK.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  02/14/98.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    RESERVATION PROCESSING -- CALLED FROM
001100*    HOTEL-RESERVATION-SYSTEM AFTER ROOM-MAINTENANCE HAS BUILT
001200*    THE NIGHT'S ROOM TABLE.
001300*
001400*    READS RESERVATION-TRANSACTIONS-IN ONE RECORD AT A TIME, IN
001500*    FILE ORDER -- NO SORT.  EACH RECORD IS EITHER A MAKE ("M")
001600*    OR A CANCEL ("C").  A MAKE COMPUTES THE NIGHTS AND COST,
001700*    THEN ONLY MARKS THE ROOM OCCUPIED AFTER THE RESERVATION
001800*    HAS ACTUALLY BEEN ADDED TO THE TABLE -- A DUPLICATE
001900*    RESERVATION-ID LEAVES THE ROOM ALONE.  A CANCEL ALWAYS
002000*    FREES THE ROOM, EVEN IF SOMEONE HAD ALREADY FREED IT BY
002100*    HAND.
002200*
002300*    BOTH TABLES ARE RECEIVED BY REFERENCE FROM THE CALLER AND
002400*    LEFT UPDATED FOR ROOM-REPORT AND RESERVATION-REPORT, WHICH
002500*    RUN AFTER THIS PROGRAM RETURNS.
002600*-------------------------------------------------------------
002700*
002800*    MAINTENANCE LOG
002900*    ---------------
003000*    02/14/98  DPK  0098-031  ORIGINAL PROGRAM (AS
003100*                             VOUCHER-MAINTENANCE).
003200*    11/02/97  DPK  0097-203  NOTE -- THIS ENTRY CARRIED FORWARD
003300*                             FROM THE DONOR PROGRAM'S OWN LOG;
003400*                             SEE FDRVIN.CBL FOR THE CANCEL-
003500*                             RECORD REDEFINES IT DESCRIBES.
003600*    11/09/98  DPK  0098-204  Y2K: CHECK-IN/CHECK-OUT DATES ARE
003700*                             FULL 4-DIGIT CCYYMMDD THROUGHOUT --
003800*                             NO WINDOWING LOGIC TOUCHED HERE.
003900*    06/03/01  TMO  0101-027  TIGHTENED THE MAKE-RESERVATION
004000*                             ORDER OF OPERATIONS SO A DUPLICATE
004100*                             RESERVATION-ID NO LONGER LEAVES A
004200*                             ROOM STRANDED AS OCCUPIED.
004210*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
004220*                             FROM A WS- PREFIX TO THE SHOP'S
004230*                             OWN W- PREFIX.
004240*    07/02/03  TMO  0103-113  ADDED THE RULE V5 TOTAL-COST-NOT-
004250*                             NEGATIVE CHECK TO 2000-MAKE-
004260*                             RESERVATION -- IT WAS NEVER TESTED
004270*                             ON ITS OWN, ONLY IMPLIED BY V4.
004280*    07/16/03  TMO  0103-121  RECODED THE 1000/1100/1200
004290*                             TRANSACTION LOOP, AND THE CALL
004300*                             SITES INTO 2000-MAKE-RESERVATION
004310*                             AND 5000-CANCEL-RESERVATION, AS
004320*                             PERFORM ... THRU ... -EXIT RANGES
004330*                             PER THE SHOP STANDARD -- OVERLOOKED
004340*                             WHEN THIS PROGRAM WAS FIRST WRITTEN.
004350*                             NO CHANGE IN WHAT THE PARAGRAPHS DO.
004370*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY "SLRVIN.CBL".
005400     COPY "SLRVOUT.CBL".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "FDRVIN.CBL".
006000     COPY "FDRVOUT.CBL".
006100
006200 WORKING-STORAGE SECTION.
006300
006400     01  W-FILE-STATUS-AREA.
006500         05  W-RVI-FILE-STATUS            PIC X(02).
006600             88  RVI-STATUS-OK          VALUE "00".
006700         05  W-RVO-FILE-STATUS            PIC X(02).
006800
006900     01  W-RVI-EOF-SWITCH                 PIC X(01) VALUE "N".
007000         88  NO-MORE-RESV-TRANS         VALUE "Y".
007100
007200     01  W-RESV-VALID-SWITCH              PIC X(01).
007300         88  RESV-TRANS-IS-VALID        VALUE "Y".
007400
007500     01  W-SEARCH-ROOM-ID                 PIC 9(05).
007600     01  W-FOUND-ROOM-SW                  PIC X(01).
007700         88  FOUND-ROOM-RECORD          VALUE "Y".
007800
007900     01  W-SEARCH-RESV-ID                 PIC 9(05).
008000     01  W-FOUND-RESV-SW                  PIC X(01).
008100         88  FOUND-RESV-RECORD          VALUE "Y".
008200
008300     01  W-CANCEL-ROOM-ID                 PIC 9(05).
008400     01  W-COMPUTED-COST                  PIC S9(9)V99.
008500
008600     01  W-PROCESS-STATS-AREA.
008700         05  W-MAKE-ACCEPT-COUNT          PIC 9(05) COMP.
008800         05  W-MAKE-REJECT-COUNT          PIC 9(05) COMP.
008900         05  W-CANCEL-ACCEPT-COUNT        PIC 9(05) COMP.
009000         05  W-CANCEL-REJECT-COUNT        PIC 9(05) COMP.
009100
009200     01  W-PROCESS-STATS-REDEF REDEFINES W-PROCESS-STATS-AREA.
009300         05  W-PROCESS-STATS-RAW          PIC X(08).
009400
009500     COPY "WSDATE.CBL".
009600
009700 LINKAGE SECTION.
009800
009900     COPY "WSROOMTB.CBL".
010000     COPY "WSRESVTB.CBL".
010100
010200 PROCEDURE DIVISION USING W-ROOM-TABLE-AREA
010300                           W-RESV-TABLE-AREA.
010400
010500 0000-MAIN-CONTROL.
010600
010700     PERFORM 1000-PROCESS-RESV-TRANSACTIONS
010710             THRU 1000-PROCESS-RESV-TRANSACTIONS-EXIT.
010800     PERFORM 8000-WRITE-RESERVATION-MASTER-OUT.
010900
011000     GOBACK.
011100*_____________________________________________________________
011200
011300 1000-PROCESS-RESV-TRANSACTIONS.
011400
011500     OPEN INPUT RESERVATION-TRANSACTIONS-IN.
011600
011700     IF NOT RVI-STATUS-OK
011800        MOVE "Y" TO W-RVI-EOF-SWITCH.
011900
012000     PERFORM 1100-READ-RESV-TRANS
012010             THRU 1100-READ-RESV-TRANS-EXIT
012100             UNTIL NO-MORE-RESV-TRANS.
012200
012300     CLOSE RESERVATION-TRANSACTIONS-IN.
012310*
012320 1000-PROCESS-RESV-TRANSACTIONS-EXIT.
012330     EXIT.
012400*_____________________________________________________________
012500
012600 1100-READ-RESV-TRANS.
012700
012800     READ RESERVATION-TRANSACTIONS-IN
012900         AT END
013000            MOVE "Y" TO W-RVI-EOF-SWITCH.
013100
013200     IF NOT NO-MORE-RESV-TRANS
013300        PERFORM 1200-EDIT-ONE-RESV-TRANS
013310                 THRU 1200-EDIT-ONE-RESV-TRANS-EXIT.
013320*
013330 1100-READ-RESV-TRANS-EXIT.
013340     EXIT.
013400*_____________________________________________________________
013500
013600 1200-EDIT-ONE-RESV-TRANS.
013700
013800     IF RVI-MAKE-RESERVATION
013900        PERFORM 2000-MAKE-RESERVATION
013910                 THRU 2000-MAKE-RESERVATION-EXIT.
014000
014100     IF RVI-CANCEL-RESERVATION
014200        PERFORM 5000-CANCEL-RESERVATION
014210                 THRU 5000-CANCEL-RESERVATION-EXIT.
014220*
014230 1200-EDIT-ONE-RESV-TRANS-EXIT.
014240     EXIT.
014300*_____________________________________________________________
014400
014500 2000-MAKE-RESERVATION.
014600
014700     MOVE "Y" TO W-RESV-VALID-SWITCH.
014800
014900*    RULE V1 -- RESERVATION-ID MUST BE POSITIVE.
015000     IF RVI-RESERVATION-ID EQUAL ZEROS
015100        MOVE "N" TO W-RESV-VALID-SWITCH
015200        ADD 1 TO W-MAKE-REJECT-COUNT.
015300
015400*    RULE V2 -- USER-ID MUST BE POSITIVE.
015500     IF RESV-TRANS-IS-VALID
015600        IF RVI-USER-ID EQUAL ZEROS
015700           MOVE "N" TO W-RESV-VALID-SWITCH
015800           ADD 1 TO W-MAKE-REJECT-COUNT.
015900
016000*    RULE V3 -- ROOM-ID MUST BE POSITIVE.
016100     IF RESV-TRANS-IS-VALID
016200        IF RVI-ROOM-ID EQUAL ZEROS
016300           MOVE "N" TO W-RESV-VALID-SWITCH
016400           ADD 1 TO W-MAKE-REJECT-COUNT.
016500
016600*    RULE V4 -- CHECK-OUT-DATE MUST BE STRICTLY AFTER
016700*    CHECK-IN-DATE.
016800     IF RESV-TRANS-IS-VALID
016900        IF RVI-CHECK-OUT-DATE NOT GREATER THAN RVI-CHECK-IN-DATE
017000           MOVE "N" TO W-RESV-VALID-SWITCH
017100           ADD 1 TO W-MAKE-REJECT-COUNT.
017200
017300*    RULE V7 -- ROOM MUST EXIST AND BE AVAILABLE.
017400     IF RESV-TRANS-IS-VALID
017500        MOVE RVI-ROOM-ID TO W-SEARCH-ROOM-ID
017600        PERFORM LOOK-FOR-ROOM-RECORD
017700        IF NOT FOUND-ROOM-RECORD
017750           MOVE "N" TO W-RESV-VALID-SWITCH
017790           ADD 1 TO W-MAKE-REJECT-COUNT.
017900
018000     IF RESV-TRANS-IS-VALID
018100        IF ROOM-IS-OCCUPIED (W-ROOM-INDEX)
018200           MOVE "N" TO W-RESV-VALID-SWITCH
018300           ADD 1 TO W-MAKE-REJECT-COUNT.
018400
018500*    RULE V6 -- NIGHTS-BETWEEN AND RULE R5 -- COST = PRICE
018600*    TIMES NIGHTS.  COMPUTED AHEAD OF THE DUPLICATE-ID CHECK,
018700*    MATCHING THE ORIGINAL ORDER OF OPERATIONS (SEE V7 ABOVE).
018800     IF RESV-TRANS-IS-VALID
018900        MOVE RVI-CHECK-IN-DATE  TO W-CHECK-IN-DATE
019000        MOVE RVI-CHECK-OUT-DATE TO W-CHECK-OUT-DATE
019100        PERFORM PL-COMPUTE-NIGHTS-BETWEEN
019200        COMPUTE W-COMPUTED-COST ROUNDED =
019300                W-ROOM-PRICE (W-ROOM-INDEX) * W-NIGHTS-BETWEEN.
019310
019320*    RULE V5 -- TOTAL COST MAY NOT BE NEGATIVE.  PRICE IS
019330*    VALIDATED POSITIVE WHEN THE ROOM IS ADDED (SEE
019340*    ROOM-MAINTENANCE), SO THIS ONLY TRIPS IF NIGHTS-BETWEEN
019350*    CAME BACK NEGATIVE -- A CHECK-OUT DATE BEFORE CHECK-IN
019360*    SLIPS THROUGH IF THE DATES ARE OTHERWISE BOTH VALID CCYYMMDD
019370*    VALUES IN DIFFERENT CENTURIES.  CAUGHT HERE RATHER THAN
019380*    TRUSTING V4 ALONE.
019390     IF RESV-TRANS-IS-VALID
019400        IF W-COMPUTED-COST NOT GREATER THAN ZEROS
019410           MOVE "N" TO W-RESV-VALID-SWITCH
019420           ADD 1 TO W-MAKE-REJECT-COUNT.
019430
019500*    RULE V8 -- NO DUPLICATE RESERVATION-ID IN THE TABLE.
019600*    ON A DUPLICATE THE ROOM IS LEFT UNTOUCHED.
019700     IF RESV-TRANS-IS-VALID
019800        MOVE RVI-RESERVATION-ID TO W-SEARCH-RESV-ID
019900        PERFORM LOOK-FOR-RESV-RECORD
020000        IF FOUND-RESV-RECORD
020100           MOVE "N" TO W-RESV-VALID-SWITCH
020200           ADD 1 TO W-MAKE-REJECT-COUNT.
020300
020400     IF RESV-TRANS-IS-VALID
020500        PERFORM 2100-APPEND-RESV-ENTRY
020600        PERFORM 2200-MARK-ROOM-OCCUPIED.
020650*
020660 2000-MAKE-RESERVATION-EXIT.
020670     EXIT.
020700*_____________________________________________________________
020800
020900 2100-APPEND-RESV-ENTRY.
021000
021100     ADD 1 TO W-RESV-TABLE-COUNT.
021200     SET W-RESV-INDEX TO W-RESV-TABLE-COUNT.
021300
021400     MOVE RVI-RESERVATION-ID TO W-RESV-ID (W-RESV-INDEX).
021500     MOVE RVI-USER-ID        TO W-RESV-USER-ID (W-RESV-INDEX).
021600     MOVE RVI-ROOM-ID        TO W-RESV-ROOM-ID (W-RESV-INDEX).
021700     MOVE RVI-CHECK-IN-DATE  TO
021800                              W-RESV-CHECK-IN-DATE (W-RESV-INDEX).
021900     MOVE RVI-CHECK-OUT-DATE TO
022000                              W-RESV-CHECK-OUT-DATE (W-RESV-INDEX).
022100     MOVE W-COMPUTED-COST   TO
022200                              W-RESV-TOTAL-COST (W-RESV-INDEX).
022300
022400     ADD 1 TO W-MAKE-ACCEPT-COUNT.
022500*_____________________________________________________________
022600
022700 2200-MARK-ROOM-OCCUPIED.
022800
022900     MOVE "N" TO W-ROOM-AVAILABLE (W-ROOM-INDEX).
023000*_____________________________________________________________
023100
023200 5000-CANCEL-RESERVATION.
023300
023400     MOVE "Y" TO W-RESV-VALID-SWITCH.
023500
023600*    RULE V9 -- RESERVATION-ID MUST BE POSITIVE.
023700     IF RVI-CANCEL-ID EQUAL ZEROS
023800        MOVE "N" TO W-RESV-VALID-SWITCH
023900        ADD 1 TO W-CANCEL-REJECT-COUNT.
024000
024100*    RULE V9 -- RESERVATION MUST EXIST.
024200     IF RESV-TRANS-IS-VALID
024300        MOVE RVI-CANCEL-ID TO W-SEARCH-RESV-ID
024400        PERFORM LOOK-FOR-RESV-RECORD
024500        IF NOT FOUND-RESV-RECORD
024600           MOVE "N" TO W-RESV-VALID-SWITCH
024700           ADD 1 TO W-CANCEL-REJECT-COUNT.
024800
024900     IF RESV-TRANS-IS-VALID
025000        PERFORM 5100-REMOVE-AND-FREE-ROOM.
025050*
025060 5000-CANCEL-RESERVATION-EXIT.
025070     EXIT.
025100*_____________________________________________________________
025200
025300 5100-REMOVE-AND-FREE-ROOM.
025400
025500     MOVE W-RESV-ROOM-ID (W-RESV-INDEX) TO W-CANCEL-ROOM-ID.
025600
025700     PERFORM REMOVE-RESV-RECORD-AT-INDEX.
025800
025900*    RULE V10 -- THE ROOM IS FREED UNCONDITIONALLY, EVEN IF IT
026000*    IS ALREADY SHOWING AVAILABLE.
026100     MOVE W-CANCEL-ROOM-ID TO W-SEARCH-ROOM-ID.
026200     PERFORM LOOK-FOR-ROOM-RECORD.
026300     IF FOUND-ROOM-RECORD
026400        MOVE "Y" TO W-ROOM-AVAILABLE (W-ROOM-INDEX).
026500
026600     ADD 1 TO W-CANCEL-ACCEPT-COUNT.
026700*_____________________________________________________________
026800
026900 8000-WRITE-RESERVATION-MASTER-OUT.
027000
027100     OPEN OUTPUT RESERVATION-MASTER-OUT.
027200
027300     PERFORM 8100-WRITE-ONE-RESV-OUT
027400             VARYING W-RESV-INDEX FROM 1 BY 1
027500             UNTIL W-RESV-INDEX GREATER THAN W-RESV-TABLE-COUNT.
027600
027700     CLOSE RESERVATION-MASTER-OUT.
027800*_____________________________________________________________
027900
028000 8100-WRITE-ONE-RESV-OUT.
028100
028200     MOVE W-RESV-ID (W-RESV-INDEX)
028300                      TO RVO-RESERVATION-ID.
028400     MOVE W-RESV-USER-ID (W-RESV-INDEX)
028500                      TO RVO-USER-ID.
028600     MOVE W-RESV-ROOM-ID (W-RESV-INDEX)
028700                      TO RVO-ROOM-ID.
028800     MOVE W-RESV-CHECK-IN-DATE (W-RESV-INDEX)
028900                      TO RVO-CHECK-IN-DATE.
029000     MOVE W-RESV-CHECK-OUT-DATE (W-RESV-INDEX)
029100                      TO RVO-CHECK-OUT-DATE.
029200     MOVE W-RESV-TOTAL-COST (W-RESV-INDEX)
029300                      TO RVO-TOTAL-COST.
029400
029500     WRITE RESERVATION-MASTER-OUT-RECORD.
029600*_____________________________________________________________
029700
029800     COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
029900     COPY "PL-LOOK-FOR-RESV-RECORD.CBL".
030000     COPY "PLDATE.CBL".
