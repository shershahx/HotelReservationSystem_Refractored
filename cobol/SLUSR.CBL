000100*
000200*    SLUSR.CBL  --  FILE-CONTROL ENTRY FOR USER-FILE.  USED
000300*    ONLY BY USER-MAINTENANCE, WHICH IS NOT PART OF THE
000400*    NIGHTLY RESERVATION RUN -- SEE USER-MAINTENANCE.COB
000500*    HEADER FOR WHY.
000600*
000700*    MAINTENANCE LOG
000800*    ---------------
000900*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000910*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000920*                             FROM A WS- PREFIX TO THE SHOP'S
000930*                             OWN W- PREFIX.
001000*
001100    SELECT USER-FILE
001200           ASSIGN TO USERFILE
001300           ORGANIZATION IS INDEXED
001400           ACCESS MODE IS DYNAMIC
001500           RECORD KEY IS USR-USER-ID
001600           FILE STATUS IS W-USR-FILE-STATUS.
