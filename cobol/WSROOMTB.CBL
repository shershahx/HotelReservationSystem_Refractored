000100*
000200*    WSROOMTB.CBL  --  IN-MEMORY ROOM TABLE.  COPIED INTO THE
000300*    WORKING-STORAGE OF HOTEL-RESERVATION-SYSTEM (THE OWNER
000400*    OF THE TABLE FOR THE LIFE OF THE RUN) AND INTO THE
000500*    LINKAGE SECTION OF EVERY PROGRAM THAT IS CALLED WITH IT
000600*    -- ROOM-MAINTENANCE, RESERVATION-PROCESSING, ROOM-REPORT.
000700*    PASSED BY REFERENCE SO A MARK-OCCUPIED DONE INSIDE
000800*    RESERVATION-PROCESSING IS VISIBLE BACK IN THE CALLER.
000900*
001000*    MAINTENANCE LOG
001100*    ---------------
001200*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001300*    07/19/95  RJL  0095-088  RAISED THE TABLE FROM 200 TO 500
001400*                             ENTRIES -- WEST WING EXPANSION.
001500*    04/02/99  DPK  0099-017  ADDED W-ROOM-ENTRY-RAW REDEFINES
001600*                             FOR THE Y2K DUMP UTILITY.
001610*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
001620*                             FROM A WS- PREFIX TO THE SHOP'S
001630*                             OWN W- PREFIX.
001700*
001800    01  W-ROOM-TABLE-AREA.
001900        05  W-ROOM-TABLE-COUNT           PIC 9(05) COMP.
002000        05  W-ROOM-ENTRY OCCURS 500 TIMES
002100                          INDEXED BY W-ROOM-INDEX.
002200            10  W-ROOM-ID                PIC 9(05).
002300            10  W-ROOM-TYPE              PIC X(10).
002400            10  W-ROOM-PRICE             PIC S9(7)V99
002500                    SIGN IS TRAILING SEPARATE CHARACTER.
002600            10  W-ROOM-AVAILABLE         PIC X(01).
002700                88  ROOM-IS-AVAILABLE  VALUE "Y".
002800                88  ROOM-IS-OCCUPIED   VALUE "N".
002900            10  FILLER                    PIC X(05).
003000
003100    01  W-ROOM-ENTRY-RAW REDEFINES W-ROOM-TABLE-AREA.
003200        05  FILLER                        PIC X(02).
003300        05  W-ROOM-RAW-ENTRY OCCURS 500 TIMES.
003400            10  W-ROOM-RAW-BYTES         PIC X(21).
