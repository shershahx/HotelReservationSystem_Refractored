000100*
000200*    WSUSERTB.CBL  --  IN-MEMORY USER TABLE.  USED ONLY BY
000300*    USER-MAINTENANCE.  NOT COPIED INTO ANY OTHER PROGRAM --
000400*    THE USER-FILE ITSELF IS THE SYSTEM OF RECORD HERE, SO
000500*    THE TABLE IS RELOADED FROM USER-FILE AT THE TOP OF EACH
000600*    MODULE RATHER THAN PASSED AROUND ON A CALL.
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001100*    04/02/99  DPK  0099-017  ADDED W-USER-ENTRY-RAW REDEFINES
001200*                             FOR THE Y2K DUMP UTILITY.
001210*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
001220*                             FROM A WS- PREFIX TO THE SHOP'S
001230*                             OWN W- PREFIX.
001300*
001400    01  W-USER-TABLE-AREA.
001500        05  W-USER-TABLE-COUNT           PIC 9(05) COMP.
001600        05  W-USER-ENTRY OCCURS 1000 TIMES
001700                          INDEXED BY W-USER-INDEX.
001800            10  W-USER-ID                PIC 9(05).
001900            10  W-USER-NAME              PIC X(30).
002000            10  W-USER-PASSWORD          PIC X(30).
002100            10  W-USER-ROLE              PIC X(08).
002200            10  FILLER                    PIC X(05).
002300
002400    01  W-USER-ENTRY-RAW REDEFINES W-USER-TABLE-AREA.
002500        05  FILLER                        PIC X(02).
002600        05  W-USER-RAW-ENTRY OCCURS 1000 TIMES.
002700            10  W-USER-RAW-BYTES         PIC X(78).
