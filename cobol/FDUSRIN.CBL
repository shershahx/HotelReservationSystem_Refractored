000100*
000200*    FDUSRIN.CBL  --  USER-TRANSACTIONS-IN RECORD.  ONE
000300*    TRANSACTION CODE PER RECORD -- "R" = REGISTER, "A" =
000400*    AUTHENTICATE, "U" = UPDATE ROLE, "D" = DELETE.  THE FOUR
000500*    DATA SHAPES SHARE THE SAME SLOT SINCE ONLY ONE IS EVER IN
000600*    PLAY FOR A GIVEN RECORD (SAME TECHNIQUE AS FDRVIN.CBL).
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    09/11/02  TMO  0102-066  ORIGINAL COPYBOOK.
001010*    03/22/03  DPK  0103-058  THE THREE ALTERNATE-SHAPE REDEFINES
001020*                             WERE CODED AS 01-LEVELS REDEFINING
001030*                             THE 05 UTI-REGISTER-DATA GROUP --
001040*                             ILLEGAL, LEVEL NUMBERS MUST MATCH
001050*                             UNLESS BOTH ARE 01.  DROPPED ALL
001060*                             THREE TO 05 UNDER USER-TRANS-RECORD.
001100*
001200    FD  USER-TRANSACTIONS-IN
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  USER-TRANS-RECORD.
001600        05  UTI-TRANSACTION-CODE         PIC X(01).
001700            88  UTI-REGISTER-USER        VALUE "R".
001800            88  UTI-AUTHENTICATE-USER    VALUE "A".
001900            88  UTI-UPDATE-ROLE          VALUE "U".
002000            88  UTI-DELETE-USER          VALUE "D".
002100        05  UTI-REGISTER-DATA.
002200            10  UTI-USERNAME             PIC X(30).
002300            10  UTI-PASSWORD             PIC X(30).
002400            10  UTI-USER-ROLE            PIC X(08).
002500        05  UTI-AUTHENTICATE-DATA REDEFINES UTI-REGISTER-DATA.
002600            10  UTI-AUTH-USERNAME        PIC X(30).
002700            10  UTI-AUTH-PASSWORD        PIC X(30).
002800            10  FILLER                   PIC X(08).
002900        05  UTI-UPDATE-ROLE-DATA REDEFINES UTI-REGISTER-DATA.
003000            10  UTI-UPDATE-USER-ID       PIC 9(05).
003100            10  UTI-NEW-ROLE             PIC X(08).
003200            10  FILLER                   PIC X(55).
003300        05  UTI-DELETE-DATA REDEFINES UTI-REGISTER-DATA.
003400            10  UTI-DELETE-USER-ID       PIC 9(05).
003500            10  FILLER                   PIC X(63).
