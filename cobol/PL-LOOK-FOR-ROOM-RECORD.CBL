000100*
000200*    PL-LOOK-FOR-ROOM-RECORD.CBL  --  SEARCHES W-ROOM-TABLE
000300*    FOR THE ROOM-ID LEFT IN W-SEARCH-ROOM-ID BY THE CALLER.
000400*    COPIED INTO ANY PROGRAM THAT ALSO COPIES WSROOMTB.CBL.
000500*    SETS FOUND-ROOM-RECORD AND, WHEN FOUND, W-ROOM-INDEX
000600*    POINTS AT THE MATCHING ENTRY.
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL PARAGRAPH LIBRARY
001100*                             (AS PL-LOOK-FOR-VENDOR-RECORD).
001200*    02/14/98  DPK  0098-031  ADAPTED FOR THE ROOM TABLE --
001300*                             SWITCHED FROM A LINEAR PERFORM
001400*                             LOOP TO AN INDEXED SEARCH ...
001500*                             VARYING.  NOT SEARCH ALL -- THE
001600*                             TABLE IS IN ARRIVAL ORDER, NOT
001700*                             ROOM-ID ORDER, SO A BINARY SEARCH
001800*                             IS NOT SAFE HERE.
001900*
002000 LOOK-FOR-ROOM-RECORD.
002100
002200     MOVE "N" TO W-FOUND-ROOM-SW.
002300
002400     IF W-ROOM-TABLE-COUNT GREATER THAN ZEROS
002500        SET W-ROOM-INDEX TO 1
002600        SEARCH W-ROOM-ENTRY
002700           VARYING W-ROOM-INDEX
002800           AT END
002900              MOVE "N" TO W-FOUND-ROOM-SW
003000           WHEN W-ROOM-ID (W-ROOM-INDEX) EQUAL
003100                                           W-SEARCH-ROOM-ID
003200              MOVE "Y" TO W-FOUND-ROOM-SW.
003300*_____________________________________________________________
