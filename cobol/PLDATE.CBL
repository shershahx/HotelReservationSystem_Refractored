000100*
000200*    PLDATE.CBL  --  DATE PARAGRAPH LIBRARY.  COPIED INTO THE
000300*    PROCEDURE DIVISION OF ANY PROGRAM THAT COPIES WSDATE.CBL.
000400*    VALIDATES A CCYYMMDD DATE (USED FOR V4) AND COMPUTES THE
000500*    WHOLE-NIGHT DIFFERENCE BETWEEN TWO CCYYMMDD DATES VIA A
000600*    LILIAN (SEQUENTIAL) DAY NUMBER, NOT A LIBRARY FUNCTION
000700*    (USED FOR V6).
000800*
000900*    MAINTENANCE LOG
001000*    ---------------
001100*    02/14/98  DPK  0098-031  ORIGINAL PARAGRAPH LIBRARY.
001200*    11/09/98  DPK  0098-204  Y2K: DROPPED THE 2-DIGIT-YEAR
001300*                             WINDOWING LOGIC ENTIRELY.
001310*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
001320*                             FROM A WS- PREFIX TO THE SHOP'S
001330*                             OWN W- PREFIX.
001400*
001500 PL-VALIDATE-DATE.
001600
001700     MOVE "Y" TO W-DATE-VALID-SWITCH.
001800
001900     IF W-DATE-CCYYMMDD EQUAL ZEROS
002000        MOVE "N" TO W-DATE-VALID-SWITCH.
002010
002050     IF DATE-IS-VALID
002060        IF W-DATE-CCYY LESS THAN 1900
002070           OR NOT DATE-MONTH-VALID
002080           MOVE "N" TO W-DATE-VALID-SWITCH.
002085
002090     IF DATE-IS-VALID
002600        PERFORM PL-COMPUTE-LEAP-YEAR-FLAG
002700        MOVE W-MONTH-DAYS-ENTRY (W-DATE-MM)
002800                               TO W-LILIAN-DAYS-BEFORE-MONTH.
002850
002900     IF DATE-IS-VALID AND W-DATE-MM EQUAL 2
002910        AND IS-LEAP-YEAR
003000           ADD 1 TO W-LILIAN-DAYS-BEFORE-MONTH.
003100
003200     IF DATE-IS-VALID
003300        IF W-DATE-DD EQUAL ZEROS
003400           OR W-DATE-DD GREATER THAN
003410                          W-LILIAN-DAYS-BEFORE-MONTH
003500              MOVE "N" TO W-DATE-VALID-SWITCH.
003600
003700 PL-VALIDATE-DATE-EXIT.
003800     EXIT.
003900*_____________________________________________________________
004000
004100 PL-COMPUTE-LEAP-YEAR-FLAG.
004200
004300     MOVE "N" TO W-LEAP-YEAR-SWITCH.
004400
004500     DIVIDE W-DATE-CCYY BY 400 GIVING W-LILIAN-WORK-YEAR
004600             REMAINDER W-LILIAN-WORK-MONTH.
004700     IF W-LILIAN-WORK-MONTH EQUAL ZEROS
004800        MOVE "Y" TO W-LEAP-YEAR-SWITCH
004900     ELSE
005000        DIVIDE W-DATE-CCYY BY 100 GIVING W-LILIAN-WORK-YEAR
005100                REMAINDER W-LILIAN-WORK-MONTH
005200        IF W-LILIAN-WORK-MONTH NOT EQUAL ZEROS
005300           DIVIDE W-DATE-CCYY BY 4 GIVING W-LILIAN-WORK-YEAR
005400                   REMAINDER W-LILIAN-WORK-MONTH
005500           IF W-LILIAN-WORK-MONTH EQUAL ZEROS
005600              MOVE "Y" TO W-LEAP-YEAR-SWITCH.
005700*_____________________________________________________________
005800
005900 PL-SUM-DAYS-BEFORE-MONTH.
006000
006100     MOVE ZEROS TO W-LILIAN-DAYS-BEFORE-MONTH.
006200     MOVE 1 TO W-LILIAN-MONTH-SUBSCRIPT.
006300     PERFORM PL-ADD-ONE-MONTHS-DAYS
006400             UNTIL W-LILIAN-MONTH-SUBSCRIPT EQUAL W-DATE-MM.
006500
006600     IF W-DATE-MM GREATER THAN 2 AND IS-LEAP-YEAR
006700        ADD 1 TO W-LILIAN-DAYS-BEFORE-MONTH.
006800*_____________________________________________________________
006900
007000 PL-ADD-ONE-MONTHS-DAYS.
007100
007200     ADD W-MONTH-DAYS-ENTRY (W-LILIAN-MONTH-SUBSCRIPT)
007300             TO W-LILIAN-DAYS-BEFORE-MONTH.
007400     ADD 1 TO W-LILIAN-MONTH-SUBSCRIPT.
007500*_____________________________________________________________
007600
007700 PL-COMPUTE-LILIAN-FOR-CURRENT-DATE.
007800
007900     PERFORM PL-COMPUTE-LEAP-YEAR-FLAG.
008000     PERFORM PL-SUM-DAYS-BEFORE-MONTH.
008100
008200     COMPUTE W-LILIAN-WORK-YEAR = W-DATE-CCYY - 1.
008300
008400     COMPUTE W-LILIAN-RESULT =
008500             (W-LILIAN-WORK-YEAR * 365)
008600           + (W-LILIAN-WORK-YEAR / 4)
008700           - (W-LILIAN-WORK-YEAR / 100)
008800           + (W-LILIAN-WORK-YEAR / 400)
008900           + W-LILIAN-DAYS-BEFORE-MONTH
009000           + W-DATE-DD.
009100*_____________________________________________________________
009200
009300 PL-COMPUTE-NIGHTS-BETWEEN.
009400
009500     MOVE W-CHECK-IN-DATE TO W-DATE-CCYYMMDD.
009600     PERFORM PL-COMPUTE-LILIAN-FOR-CURRENT-DATE.
009700     MOVE W-LILIAN-RESULT TO W-CHECK-IN-LILIAN.
009800
009900     MOVE W-CHECK-OUT-DATE TO W-DATE-CCYYMMDD.
010000     PERFORM PL-COMPUTE-LILIAN-FOR-CURRENT-DATE.
010100     MOVE W-LILIAN-RESULT TO W-CHECK-OUT-LILIAN.
010200
010300     COMPUTE W-NIGHTS-BETWEEN =
010400             W-CHECK-OUT-LILIAN - W-CHECK-IN-LILIAN.
010500*_____________________________________________________________
