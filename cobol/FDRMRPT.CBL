000100*
000200*    FDRMRPT.CBL  --  PRINT RECORD FOR THE ROOM REPORT.  A
000300*    SINGLE 80-BYTE PRINT AREA IS CARRIED IN THE FD AND
000400*    REDEFINED BY THE DETAIL AND TOTAL LINE LAYOUTS BUILT IN
000500*    WORKING-STORAGE (SEE ROOM-REPORT.COB) SO THE SAME WRITE
000600*    STATEMENT SERVICES EVERY LINE OF THE REPORT.
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001100*
001200    FD  ROOM-REPORT-OUT
001300        LABEL RECORDS ARE OMITTED.
001400
001500    01  ROOM-REPORT-RECORD               PIC X(80).
001600
001700    01  RMR-DETAIL-REDEF REDEFINES ROOM-REPORT-RECORD.
001800        05  RMR-D-ROOM-ID                PIC X(05).
001900        05  FILLER                       PIC X(75).
002000
002100    01  RMR-TOTAL-REDEF REDEFINES ROOM-REPORT-RECORD.
002200        05  RMR-T-LABEL                  PIC X(30).
002300        05  FILLER                       PIC X(50).
