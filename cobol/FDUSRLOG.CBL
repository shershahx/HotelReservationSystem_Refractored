000100*
000200*    FDUSRLOG.CBL  --  PRINT RECORD FOR THE USER ACTIVITY LOG.
000300*    SAME DUMMY-FD-THEN-REDEFINE TECHNIQUE AS FDRMRPT.CBL.
000400*
000500*    MAINTENANCE LOG
000600*    ---------------
000700*    09/11/02  TMO  0102-066  ORIGINAL COPYBOOK.
000800*
000900    FD  USER-ACTIVITY-LOG
001000        LABEL RECORDS ARE OMITTED.
001100
001200    01  USER-LOG-RECORD                  PIC X(80).
001300
001400    01  ULG-DETAIL-REDEF REDEFINES USER-LOG-RECORD.
001500        05  ULG-D-USERNAME               PIC X(30).
001600        05  FILLER                       PIC X(50).
001700
001800    01  ULG-TOTAL-REDEF REDEFINES USER-LOG-RECORD.
001900        05  ULG-T-LABEL                  PIC X(30).
002000        05  FILLER                       PIC X(50).
