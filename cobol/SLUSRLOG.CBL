000100*
000200*    SLUSRLOG.CBL  --  FILE-CONTROL ENTRY FOR USER-ACTIVITY-LOG,
000300*    THE ACCEPT/REJECT PRINT TRAIL FOR EACH USER-MAINTENANCE
000400*    TRANSACTION.
000500*
000600*    MAINTENANCE LOG
000700*    ---------------
000800*    09/11/02  TMO  0102-066  ORIGINAL COPYBOOK.
000810*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000820*                             FROM A WS- PREFIX TO THE SHOP'S
000830*                             OWN W- PREFIX.
000900*
001000    SELECT USER-ACTIVITY-LOG
001100           ASSIGN TO USERLOG
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS W-ULG-FILE-STATUS.
