000100*
000200*    WSDATE.CBL  --  WORKING STORAGE FOR PLDATE.CBL.  CARRIES
000300*    A CCYYMMDD DATE AND THE LILIAN (SEQUENTIAL) DAY NUMBER
000400*    WORK AREAS USED TO COMPUTE THE NUMBER OF NIGHTS BETWEEN
000500*    TWO DATES WITHOUT GOING THROUGH A CALENDAR ROUTINE.
000600*
000700*-------------------------------------------------------------
000800*    FIELDS RECEIVED FROM THE CALLING PROGRAM:
000900*       W-DATE-CCYYMMDD  -- THE DATE TO VALIDATE/CONVERT
001000*       W-CHECK-IN-DATE, W-CHECK-OUT-DATE -- THE PAIR TO
001100*                           DIFFERENCE FOR NIGHTS-BETWEEN
001200*    FIELDS RETURNED TO THE CALLING PROGRAM:
001300*       DATE-IS-VALID  -- "Y"/"N"
001400*       W-NIGHTS-BETWEEN -- INTEGER NIGHT COUNT (MAY BE ZERO
001500*                            OR NEGATIVE IF CALLER BYPASSED
001600*                            THE DATE-RANGE VALIDATION)
001700*-------------------------------------------------------------
001800*
001900*    MAINTENANCE LOG
002000*    ---------------
002100*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK (AS wsdate.cbl).
002200*    02/14/98  DPK  0098-031  REWORKED FOR THE RESERVATION
002300*                             NIGHTS-BETWEEN CALCULATION --
002400*                             ADDED THE LILIAN DAY NUMBER AND
002500*                             MONTH-DAYS TABLE.
002600*    11/09/98  DPK  0098-204  Y2K: W-DATE-CCYY IS A FULL
002700*                             4-DIGIT YEAR, NOT A 2-DIGIT
002800*                             WINDOWED YEAR.
002810*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
002820*                             FROM A WS- PREFIX TO THE SHOP'S
002830*                             OWN W- PREFIX.
002900*
003000    01  W-DATE-CCYYMMDD                  PIC 9(08).
003100    01  W-DATE-PARTS REDEFINES W-DATE-CCYYMMDD.
003200        05  W-DATE-CCYY                  PIC 9(04).
003300        05  W-DATE-MM                    PIC 9(02).
003400            88  DATE-MONTH-VALID       VALUE 1 THRU 12.
003500        05  W-DATE-DD                    PIC 9(02).
003600
003700    01  W-CHECK-IN-DATE                  PIC 9(08).
003800    01  W-CHECK-OUT-DATE                 PIC 9(08).
003900
004000    01  W-DATE-VALID-SWITCH              PIC X(01).
004100        88  DATE-IS-VALID              VALUE "Y".
004200
004300    01  W-LEAP-YEAR-SWITCH                PIC X(01).
004400        88  IS-LEAP-YEAR               VALUE "Y".
004500
004600    77  W-CHECK-IN-LILIAN                PIC 9(07) COMP.
004700    77  W-CHECK-OUT-LILIAN               PIC 9(07) COMP.
004750    77  W-LILIAN-RESULT                  PIC 9(07) COMP.
004800    77  W-LILIAN-WORK-YEAR               PIC 9(04) COMP.
004900    77  W-LILIAN-WORK-MONTH              PIC 9(02) COMP.
004950    77  W-LILIAN-MONTH-SUBSCRIPT         PIC 9(02) COMP.
004960    77  W-LILIAN-DAYS-BEFORE-MONTH       PIC 9(03) COMP.
005000    77  W-LILIAN-LEAP-DAY-ADD            PIC 9(01) COMP.
005100    77  W-NIGHTS-BETWEEN                 PIC S9(05) COMP.
005200
005300    01  W-MONTH-DAYS-LITERAL             PIC X(24)
005400            VALUE "312831303130313130313031".
005500    01  W-MONTH-DAYS-TABLE REDEFINES W-MONTH-DAYS-LITERAL.
005600        05  W-MONTH-DAYS-ENTRY OCCURS 12 TIMES
005700                                PIC 9(02).
