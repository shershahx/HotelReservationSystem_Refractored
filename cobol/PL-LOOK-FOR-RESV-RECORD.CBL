000100*
000200*    PL-LOOK-FOR-RESV-RECORD.CBL  --  SEARCHES W-RESV-TABLE
000300*    FOR THE RESERVATION-ID LEFT IN W-SEARCH-RESV-ID BY THE
000400*    CALLER.  COPIED INTO RESERVATION-PROCESSING ALONGSIDE
000500*    WSRESVTB.CBL.  SETS W-FOUND-RESV-SW AND, WHEN FOUND,
000600*    W-RESV-INDEX POINTS AT THE MATCHING ENTRY SO THE CALLER
000700*    CAN REMOVE IT (CANCEL) OR READ ITS RES-ROOM-ID.
000800*
000900*    MAINTENANCE LOG
001000*    ---------------
001100*    02/14/98  DPK  0098-031  ORIGINAL PARAGRAPH LIBRARY.
001110*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
001120*                             FROM A WS- PREFIX TO THE SHOP'S
001130*                             OWN W- PREFIX.
001200*
001300 LOOK-FOR-RESV-RECORD.
001400
001500     MOVE "N" TO W-FOUND-RESV-SW.
001600
001700     IF W-RESV-TABLE-COUNT GREATER THAN ZEROS
001800        SET W-RESV-INDEX TO 1
001900        SEARCH W-RESV-ENTRY
002000           VARYING W-RESV-INDEX
002100           AT END
002200              MOVE "N" TO W-FOUND-RESV-SW
002300           WHEN W-RESV-ID (W-RESV-INDEX) EQUAL
002400                                           W-SEARCH-RESV-ID
002500              MOVE "Y" TO W-FOUND-RESV-SW.
002600*_____________________________________________________________
002700
002800 REMOVE-RESV-RECORD-AT-INDEX.
002900
003000     PERFORM SHIFT-RESV-ENTRIES-DOWN
004000             VARYING W-RESV-INDEX FROM W-RESV-INDEX BY 1
004100             UNTIL W-RESV-INDEX NOT LESS THAN W-RESV-TABLE-COUNT.
004200
004300     SUBTRACT 1 FROM W-RESV-TABLE-COUNT.
004400*_____________________________________________________________
004500
004600 SHIFT-RESV-ENTRIES-DOWN.
004700
004800     MOVE W-RESV-ENTRY (W-RESV-INDEX + 1)
004900                      TO W-RESV-ENTRY (W-RESV-INDEX).
005000*_____________________________________________________________
