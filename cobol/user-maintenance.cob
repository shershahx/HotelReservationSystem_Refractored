000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USER-MAINTENANCE.
000300 AUTHOR.        T M OKAFOR.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  09/11/02.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    USER MAINTENANCE -- LOGON/ROLE FILE UPKEEP.
001100*
001200*    STANDALONE PROGRAM.  NOT CALLED BY HOTEL-RESERVATION-
001300*    SYSTEM AND NOT PART OF THE NIGHTLY RESERVATION RUN --
001400*    NOBODY HAS WIRED A FRONT-DESK LOGON SCREEN OR A BATCH
001500*    STEP AGAINST THIS PROGRAM YET.  KEPT HERE SO THE LOGON/
001600*    ROLE RULES HAVE SOMEWHERE TO LIVE ONCE SOMEBODY DOES.
001700*
001800*    LOADS USER-FILE INTO THE IN-MEMORY TABLE, APPLIES
001900*    REGISTER/AUTHENTICATE/UPDATE-ROLE/DELETE TRANSACTIONS FROM
002000*    USER-TRANSACTIONS-IN IN FILE ORDER, WRITES AN ACCEPT/
002100*    REJECT LINE TO USER-ACTIVITY-LOG FOR EACH ONE, AND KEEPS
002200*    USER-FILE ITSELF CURRENT AS IT GOES (WRITE ON REGISTER,
002300*    REWRITE ON UPDATE-ROLE, DELETE ON DELETE -- AUTHENTICATE
002400*    TOUCHES NOTHING).
002500*-------------------------------------------------------------
002600*
002700*    MAINTENANCE LOG
002800*    ---------------
002900*    09/11/02  TMO  0102-066  ORIGINAL PROGRAM (AS
003000*                             STATE-CODE-MAINTENANCE).
003010*    03/22/03  DPK  0103-058  3000-REGISTER-USER NEVER EDITED
003020*                             UTI-USER-ROLE -- A BLANK OR
003030*                             GARBAGE ROLE COULD GET WRITTEN AT
003040*                             SIGNUP.  ADDED THE SAME ROLE EDIT
003050*                             5000-UPDATE-USER-ROLE ALREADY HAD.
003060*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
003070*                             FROM A WS- PREFIX TO THE SHOP'S
003080*                             OWN W- PREFIX.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLUSR.CBL".
004200     COPY "SLUSRIN.CBL".
004300     COPY "SLUSRLOG.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDUSR.CBL".
004900     COPY "FDUSRIN.CBL".
005000     COPY "FDUSRLOG.CBL".
005100
005200 WORKING-STORAGE SECTION.
005300
005400     01  W-FILE-STATUS-AREA.
005500         05  W-USR-FILE-STATUS            PIC X(02).
005600             88  USR-STATUS-OK          VALUE "00".
005700             88  USR-STATUS-EOF         VALUE "10".
005800             88  USR-STATUS-NOTFND      VALUE "23".
005900         05  W-UTI-FILE-STATUS            PIC X(02).
006000             88  UTI-STATUS-OK          VALUE "00".
006100         05  W-ULG-FILE-STATUS            PIC X(02).
006200
006300     01  W-UTI-EOF-SWITCH                 PIC X(01) VALUE "N".
006400         88  NO-MORE-USER-TRANS        VALUE "Y".
006500
006600     01  W-USR-EOF-SWITCH                 PIC X(01) VALUE "N".
006700         88  NO-MORE-USER-RECORDS      VALUE "Y".
006800
006900     01  W-USER-VALID-SWITCH              PIC X(01).
007000         88  USER-TRANS-IS-VALID        VALUE "Y".
007100
007200     01  W-SEARCH-USERNAME                PIC X(30).
007300     01  W-SEARCH-USER-ID                 PIC 9(05).
007400     01  W-FOUND-USER-SW                  PIC X(01).
007500         88  FOUND-USER-RECORD         VALUE "Y".
007600
007700     01  W-NEXT-USER-ID                   PIC 9(05).
007800     01  W-HIGH-USER-ID                   PIC 9(05) COMP.
007900
008000     01  W-USER-STATS-AREA.
008100         05  W-REGISTER-ACCEPT-COUNT      PIC 9(05) COMP.
008200         05  W-REGISTER-REJECT-COUNT      PIC 9(05) COMP.
008300         05  W-AUTH-ACCEPT-COUNT          PIC 9(05) COMP.
008400         05  W-AUTH-REJECT-COUNT          PIC 9(05) COMP.
008500         05  W-ROLE-ACCEPT-COUNT          PIC 9(05) COMP.
008600         05  W-ROLE-REJECT-COUNT          PIC 9(05) COMP.
008700         05  W-DELETE-ACCEPT-COUNT        PIC 9(05) COMP.
008800         05  W-DELETE-REJECT-COUNT        PIC 9(05) COMP.
008900
009000     01  W-USER-STATS-REDEF REDEFINES W-USER-STATS-AREA.
009100         05  W-USER-STATS-RAW             PIC X(16).
009200
009300     01  W-LOG-DETAIL-LINE.
009400         05  W-LOG-USERNAME               PIC X(30).
009500         05  FILLER                        PIC X(02) VALUE SPACES.
009600         05  W-LOG-RESULT                 PIC X(18).
009700         05  FILLER                        PIC X(30) VALUE SPACES.
009800
009900     COPY "WSUSERTB.CBL".
010000
010100 PROCEDURE DIVISION.
010200
010300 0000-MAIN-CONTROL.
010400
010500     PERFORM 1000-LOAD-USER-FILE.
010600
010700     OPEN I-O   USER-FILE.
010800     OPEN INPUT USER-TRANSACTIONS-IN.
010900     OPEN OUTPUT USER-ACTIVITY-LOG.
011000
011100     IF NOT UTI-STATUS-OK
011200        MOVE "Y" TO W-UTI-EOF-SWITCH.
011300
011400     PERFORM 2000-READ-USER-TRANS
011500             UNTIL NO-MORE-USER-TRANS.
011600
011700     CLOSE USER-FILE.
011800     CLOSE USER-TRANSACTIONS-IN.
011900     CLOSE USER-ACTIVITY-LOG.
012000
012100     GOBACK.
012200*_____________________________________________________________
012300
012400 1000-LOAD-USER-FILE.
012500
012600     MOVE ZEROS TO W-USER-TABLE-COUNT.
012700     MOVE ZEROS TO W-HIGH-USER-ID.
012800
012900     OPEN INPUT USER-FILE.
013000
013100     IF NOT USR-STATUS-OK
013200        MOVE "Y" TO W-USR-EOF-SWITCH.
013300
013400     PERFORM 1100-READ-USER-RECORD
013500             UNTIL NO-MORE-USER-RECORDS.
013600
013700     CLOSE USER-FILE.
013800*_____________________________________________________________
013900
014000 1100-READ-USER-RECORD.
014100
014200     READ USER-FILE NEXT RECORD
014300         AT END
014400            MOVE "Y" TO W-USR-EOF-SWITCH.
014500
014600     IF NOT NO-MORE-USER-RECORDS
014700        PERFORM 1200-APPEND-LOADED-USER.
014800*_____________________________________________________________
014900
015000 1200-APPEND-LOADED-USER.
015100
015200     ADD 1 TO W-USER-TABLE-COUNT.
015300     SET W-USER-INDEX TO W-USER-TABLE-COUNT.
015400
015500     MOVE USR-USER-ID   TO W-USER-ID (W-USER-INDEX).
015600     MOVE USR-USERNAME  TO W-USER-NAME (W-USER-INDEX).
015700     MOVE USR-PASSWORD  TO W-USER-PASSWORD (W-USER-INDEX).
015800     MOVE USR-USER-ROLE TO W-USER-ROLE (W-USER-INDEX).
015900
016000     IF USR-USER-ID GREATER THAN W-HIGH-USER-ID
016100        MOVE USR-USER-ID TO W-HIGH-USER-ID.
016200*_____________________________________________________________
016300
016400 2000-READ-USER-TRANS.
016500
016600     READ USER-TRANSACTIONS-IN
016700         AT END
016800            MOVE "Y" TO W-UTI-EOF-SWITCH.
016900
017000     IF NOT NO-MORE-USER-TRANS
017100        PERFORM 2100-EDIT-ONE-USER-TRANS.
017200*_____________________________________________________________
017300
017400 2100-EDIT-ONE-USER-TRANS.
017500
017600     IF UTI-REGISTER-USER
017700        PERFORM 3000-REGISTER-USER.
017800
017900     IF UTI-AUTHENTICATE-USER
018000        PERFORM 4000-AUTHENTICATE-USER.
018100
018200     IF UTI-UPDATE-ROLE
018300        PERFORM 5000-UPDATE-USER-ROLE.
018400
018500     IF UTI-DELETE-USER
018600        PERFORM 6000-DELETE-USER.
018700*_____________________________________________________________
018800
018900*-------------------------------------------------------------
019000*    RULE U1 -- USERNAME MUST BE UNIQUE AT REGISTRATION.
019100*    RULE U5 -- NEXT-USER-ID IS (MAX EXISTING USER-ID) + 1, OR
019200*    1 IF THE TABLE IS EMPTY.
019300*-------------------------------------------------------------
019400 3000-REGISTER-USER.
019500
019600     MOVE "Y" TO W-USER-VALID-SWITCH.
019700
019800     IF UTI-USERNAME EQUAL SPACES
019900        MOVE "N" TO W-USER-VALID-SWITCH.
020000
020100     IF USER-TRANS-IS-VALID
020200        IF UTI-PASSWORD EQUAL SPACES
020300           MOVE "N" TO W-USER-VALID-SWITCH.
020400
020410*    RULE U3 -- ROLE MUST BE CUSTOMER, ADMIN OR STAFF.  THIS WAS
020420*    ONLY BEING EDITED ON THE UPDATE-ROLE PATH (SEE 5000 BELOW),
020430*    WHICH LET A BLANK OR GARBAGE ROLE ONTO THE FILE AT SIGNUP.
020440     IF USER-TRANS-IS-VALID
020450        IF UTI-USER-ROLE NOT EQUAL "CUSTOMER"
020460           AND UTI-USER-ROLE NOT EQUAL "ADMIN   "
020470           AND UTI-USER-ROLE NOT EQUAL "STAFF   "
020480              MOVE "N" TO W-USER-VALID-SWITCH.
020490
020500     IF USER-TRANS-IS-VALID
020600        MOVE UTI-USERNAME TO W-SEARCH-USERNAME
020700        PERFORM LOOK-FOR-USER-BY-NAME
020800        IF FOUND-USER-RECORD
020900           MOVE "N" TO W-USER-VALID-SWITCH.
021000
021100     IF USER-TRANS-IS-VALID
021200        PERFORM 3100-ASSIGN-NEXT-USER-ID
021300        PERFORM 3200-APPEND-NEW-USER
021400        MOVE UTI-USERNAME TO W-LOG-USERNAME
021500        MOVE "REGISTERED"  TO W-LOG-RESULT
021600        ADD 1 TO W-REGISTER-ACCEPT-COUNT
021700     ELSE
021800        MOVE UTI-USERNAME TO W-LOG-USERNAME
021900        MOVE "REGISTER REJECTED" TO W-LOG-RESULT
022000        ADD 1 TO W-REGISTER-REJECT-COUNT.
022100
022200     PERFORM 9000-WRITE-LOG-LINE.
022300*_____________________________________________________________
022400
022500 3100-ASSIGN-NEXT-USER-ID.
022600
022700     COMPUTE W-NEXT-USER-ID = W-HIGH-USER-ID + 1.
022800     MOVE W-NEXT-USER-ID TO W-HIGH-USER-ID.
022900*_____________________________________________________________
023000
023100 3200-APPEND-NEW-USER.
023200
023300     ADD 1 TO W-USER-TABLE-COUNT.
023400     SET W-USER-INDEX TO W-USER-TABLE-COUNT.
023500
023600     MOVE W-NEXT-USER-ID TO W-USER-ID (W-USER-INDEX).
023700     MOVE UTI-USERNAME    TO W-USER-NAME (W-USER-INDEX).
023800     MOVE UTI-PASSWORD    TO W-USER-PASSWORD (W-USER-INDEX).
023900     MOVE UTI-USER-ROLE   TO W-USER-ROLE (W-USER-INDEX).
024000
024100     MOVE W-NEXT-USER-ID TO USR-USER-ID.
024200     MOVE UTI-USERNAME    TO USR-USERNAME.
024300     MOVE UTI-PASSWORD    TO USR-PASSWORD.
024400     MOVE UTI-USER-ROLE   TO USR-USER-ROLE.
024500
024600     WRITE USER-RECORD.
024700*_____________________________________________________________
024800
024900*-------------------------------------------------------------
025000*    RULE U2 -- AUTHENTICATION REQUIRES NON-BLANK USERNAME AND
025100*    PASSWORD, A KNOWN USERNAME, AND AN EXACT PASSWORD MATCH.
025200*    RULE U4 -- PASSWORD COMPARE IS EXACT AND CASE-SENSITIVE,
025300*    NO HASHING.
025400*-------------------------------------------------------------
025500 4000-AUTHENTICATE-USER.
025600
025700     MOVE "Y" TO W-USER-VALID-SWITCH.
025800
025900     IF UTI-AUTH-USERNAME EQUAL SPACES
026000        MOVE "N" TO W-USER-VALID-SWITCH.
026100
026200     IF USER-TRANS-IS-VALID
026300        IF UTI-AUTH-PASSWORD EQUAL SPACES
026400           MOVE "N" TO W-USER-VALID-SWITCH.
026500
026600     IF USER-TRANS-IS-VALID
026700        MOVE UTI-AUTH-USERNAME TO W-SEARCH-USERNAME
026800        PERFORM LOOK-FOR-USER-BY-NAME
026900        IF NOT FOUND-USER-RECORD
027000           MOVE "N" TO W-USER-VALID-SWITCH.
027100
027200     IF USER-TRANS-IS-VALID
027300        IF UTI-AUTH-PASSWORD NOT EQUAL
027400                         W-USER-PASSWORD (W-USER-INDEX)
027500           MOVE "N" TO W-USER-VALID-SWITCH.
027600
027700     IF USER-TRANS-IS-VALID
027800        MOVE UTI-AUTH-USERNAME TO W-LOG-USERNAME
027900        MOVE "AUTHENTICATED"   TO W-LOG-RESULT
028000        ADD 1 TO W-AUTH-ACCEPT-COUNT
028100     ELSE
028200        MOVE UTI-AUTH-USERNAME TO W-LOG-USERNAME
028300        MOVE "AUTH REJECTED"   TO W-LOG-RESULT
028400        ADD 1 TO W-AUTH-REJECT-COUNT.
028500
028600     PERFORM 9000-WRITE-LOG-LINE.
028700*_____________________________________________________________
028800
028900*-------------------------------------------------------------
029000*    RULE U3 -- USER-ROLE MUST BE ONE OF CUSTOMER/ADMIN/STAFF.
029100*-------------------------------------------------------------
029200 5000-UPDATE-USER-ROLE.
029300
029400     MOVE "Y" TO W-USER-VALID-SWITCH.
029500
029600     IF UTI-UPDATE-USER-ID EQUAL ZEROS
029700        MOVE "N" TO W-USER-VALID-SWITCH.
029800
029900     IF USER-TRANS-IS-VALID
030000        MOVE UTI-UPDATE-USER-ID TO W-SEARCH-USER-ID
030100        PERFORM LOOK-FOR-USER-BY-ID
030200        IF NOT FOUND-USER-RECORD
030300           MOVE "N" TO W-USER-VALID-SWITCH.
030400
030500     IF USER-TRANS-IS-VALID
030600        IF UTI-NEW-ROLE NOT EQUAL "CUSTOMER"
030700           AND UTI-NEW-ROLE NOT EQUAL "ADMIN   "
030800           AND UTI-NEW-ROLE NOT EQUAL "STAFF   "
030900              MOVE "N" TO W-USER-VALID-SWITCH.
031000
031100     IF USER-TRANS-IS-VALID
031200        PERFORM 5100-APPLY-ROLE-CHANGE
031300        MOVE W-USER-NAME (W-USER-INDEX) TO W-LOG-USERNAME
031400        MOVE "ROLE UPDATED"  TO W-LOG-RESULT
031500        ADD 1 TO W-ROLE-ACCEPT-COUNT
031600     ELSE
031700        MOVE SPACES TO W-LOG-USERNAME
031800        MOVE "ROLE UPD REJECTED" TO W-LOG-RESULT
031900        ADD 1 TO W-ROLE-REJECT-COUNT.
032000
032100     PERFORM 9000-WRITE-LOG-LINE.
032200*_____________________________________________________________
032300
032400 5100-APPLY-ROLE-CHANGE.
032500
032600     MOVE UTI-NEW-ROLE TO W-USER-ROLE (W-USER-INDEX).
032700
032800     MOVE W-USER-ID (W-USER-INDEX)       TO USR-USER-ID.
032900     MOVE W-USER-NAME (W-USER-INDEX)     TO USR-USERNAME.
033000     MOVE W-USER-PASSWORD (W-USER-INDEX) TO USR-PASSWORD.
033100     MOVE UTI-NEW-ROLE                     TO USR-USER-ROLE.
033200
033300     REWRITE USER-RECORD.
033400*_____________________________________________________________
033500
033600*-------------------------------------------------------------
033700*    DELETE TRANSACTION -- REMOVE BY USER-ID, REJECT IF NOT
033800*    FOUND.
033900*-------------------------------------------------------------
034000 6000-DELETE-USER.
034100
034200     MOVE "Y" TO W-USER-VALID-SWITCH.
034300
034400     MOVE UTI-DELETE-USER-ID TO W-SEARCH-USER-ID.
034500     PERFORM LOOK-FOR-USER-BY-ID.
034600     IF NOT FOUND-USER-RECORD
034700        MOVE "N" TO W-USER-VALID-SWITCH.
034800
034900     IF USER-TRANS-IS-VALID
035000        MOVE W-USER-NAME (W-USER-INDEX) TO W-LOG-USERNAME
035100        PERFORM 6100-REMOVE-USER-AT-INDEX
035200        MOVE "DELETED"      TO W-LOG-RESULT
035300        ADD 1 TO W-DELETE-ACCEPT-COUNT
035400     ELSE
035500        MOVE SPACES TO W-LOG-USERNAME
035600        MOVE "DELETE REJECTED" TO W-LOG-RESULT
035700        ADD 1 TO W-DELETE-REJECT-COUNT.
035800
035900     PERFORM 9000-WRITE-LOG-LINE.
036000*_____________________________________________________________
036100
036200 6100-REMOVE-USER-AT-INDEX.
036300
036400     MOVE W-USER-ID (W-USER-INDEX) TO USR-USER-ID.
036500     DELETE USER-FILE RECORD.
036600
036700     PERFORM SHIFT-USER-ENTRIES-DOWN
036800             VARYING W-USER-INDEX FROM W-USER-INDEX BY 1
036900             UNTIL W-USER-INDEX NOT LESS THAN W-USER-TABLE-COUNT.
037000
037100     SUBTRACT 1 FROM W-USER-TABLE-COUNT.
037200*_____________________________________________________________
037300
037400 SHIFT-USER-ENTRIES-DOWN.
037500
037600     MOVE W-USER-ENTRY (W-USER-INDEX + 1)
037700                      TO W-USER-ENTRY (W-USER-INDEX).
037800*_____________________________________________________________
037900
038000 9000-WRITE-LOG-LINE.
038100
038200     MOVE W-LOG-DETAIL-LINE TO USER-LOG-RECORD.
038300     WRITE USER-LOG-RECORD.
038400*_____________________________________________________________
038500
038600 LOOK-FOR-USER-BY-NAME.
038700
038800     MOVE "N" TO W-FOUND-USER-SW.
038900
039000     IF W-USER-TABLE-COUNT GREATER THAN ZEROS
039100        SET W-USER-INDEX TO 1
039200        SEARCH W-USER-ENTRY
039300           VARYING W-USER-INDEX
039400           AT END
039500              MOVE "N" TO W-FOUND-USER-SW
039600           WHEN W-USER-NAME (W-USER-INDEX) EQUAL
039700                                            W-SEARCH-USERNAME
039800              MOVE "Y" TO W-FOUND-USER-SW.
039900*_____________________________________________________________
040000
040100 LOOK-FOR-USER-BY-ID.
040200
040300     MOVE "N" TO W-FOUND-USER-SW.
040400
040500     IF W-USER-TABLE-COUNT GREATER THAN ZEROS
040600        SET W-USER-INDEX TO 1
040700        SEARCH W-USER-ENTRY
040800           VARYING W-USER-INDEX
040900           AT END
041000              MOVE "N" TO W-FOUND-USER-SW
041100           WHEN W-USER-ID (W-USER-INDEX) EQUAL
041200                                            W-SEARCH-USER-ID
041300              MOVE "Y" TO W-FOUND-USER-SW.
041400*_____________________________________________________________
