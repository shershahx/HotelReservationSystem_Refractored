000100*
000200*    WSRESVTB.CBL  --  IN-MEMORY RESERVATION TABLE.  COPIED
000300*    INTO THE WORKING-STORAGE OF HOTEL-RESERVATION-SYSTEM AND
000400*    THE LINKAGE SECTION OF RESERVATION-PROCESSING AND
000500*    RESERVATION-REPORT.  A CANCELLED RESERVATION IS REMOVED
000600*    FROM THIS TABLE (ENTRIES BELOW THE COUNT SHIFT UP) --
000700*    THERE IS NO TOMBSTONE FLAG.
000800*
000900*    MAINTENANCE LOG
001000*    ---------------
001100*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001200*    07/19/95  RJL  0095-088  RAISED THE TABLE FROM 500 TO
001300*                             2000 ENTRIES -- WEST WING.
001400*    04/02/99  DPK  0099-017  ADDED W-RESV-ENTRY-RAW REDEFINES
001500*                             FOR THE Y2K DUMP UTILITY.
001510*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
001520*                             FROM A WS- PREFIX TO THE SHOP'S
001530*                             OWN W- PREFIX.
001600*
001700    01  W-RESV-TABLE-AREA.
001800        05  W-RESV-TABLE-COUNT           PIC 9(05) COMP.
001900        05  W-RESV-ENTRY OCCURS 2000 TIMES
002000                          INDEXED BY W-RESV-INDEX.
002100            10  W-RESV-ID                PIC 9(05).
002200            10  W-RESV-USER-ID           PIC 9(05).
002300            10  W-RESV-ROOM-ID           PIC 9(05).
002400            10  W-RESV-CHECK-IN-DATE     PIC 9(08).
002500            10  W-RESV-CHECK-OUT-DATE    PIC 9(08).
002600            10  W-RESV-TOTAL-COST        PIC S9(9)V99.
002700            10  FILLER                    PIC X(05).
002800
002900    01  W-RESV-ENTRY-RAW REDEFINES W-RESV-TABLE-AREA.
003000        05  FILLER                        PIC X(02).
003100        05  W-RESV-RAW-ENTRY OCCURS 2000 TIMES.
003200            10  W-RESV-RAW-BYTES         PIC X(36).
