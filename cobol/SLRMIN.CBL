000100*
000200*    SLRMIN.CBL  --  FILE-CONTROL ENTRY FOR THE ROOM MASTER
000300*    ADD-TRANSACTION FILE (ROOM-MASTER-IN).  READ ONCE AT THE
000400*    TOP OF THE NIGHTLY RUN -- SEE FDRMIN.CBL FOR THE RECORD.
000500*
000600*    MAINTENANCE LOG
000700*    ---------------
000800*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000810*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000820*                             FROM A WS- PREFIX TO THE SHOP'S
000830*                             OWN W- PREFIX.
000900*
001000    SELECT ROOM-MASTER-IN
001100           ASSIGN TO ROOMMSIN
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS W-RMI-FILE-STATUS.
