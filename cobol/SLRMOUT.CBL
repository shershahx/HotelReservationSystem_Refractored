000100*
000200*    SLRMOUT.CBL  --  FILE-CONTROL ENTRY FOR ROOM-MASTER-OUT.
000300*    WRITTEN ONCE AT THE BOTTOM OF THE NIGHTLY RUN WITH THE
000400*    FINAL STATE OF THE IN-MEMORY ROOM TABLE.
000500*
000600*    MAINTENANCE LOG
000700*    ---------------
000800*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000810*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000820*                             FROM A WS- PREFIX TO THE SHOP'S
000830*                             OWN W- PREFIX.
000900*
001000    SELECT ROOM-MASTER-OUT
001100           ASSIGN TO ROOMMSOT
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS W-RMO-FILE-STATUS.
