000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESERVATION-REPORT.
000300 AUTHOR.        D P KOWALCZYK.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  02/14/98.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    RESERVATION REPORT -- "VIEW ALL RESERVATIONS" PRINT,
001100*    CALLED LAST FROM HOTEL-RESERVATION-SYSTEM.
001200*
001300*    ONE LINE PER SURVIVING RESERVATION, TABLE (INSERTION)
001400*    ORDER -- NO CONTROL BREAKS.  NIGHTS IS NOT CARRIED IN THE
001500*    TABLE (ONLY TOTAL-COST IS) SO IT IS RE-DERIVED HERE FROM
001600*    THE STORED CHECK-IN/CHECK-OUT DATES FOR DISPLAY.  TRAILING
001700*    LINES SHOW THE RESERVATION COUNT AND TOTAL REVENUE.
001800*-------------------------------------------------------------
001900*
002000*    MAINTENANCE LOG
002100*    ---------------
002200*    02/14/98  DPK  0098-031  ORIGINAL PROGRAM (AS
002300*                             DEDUCTIBLES-REPORT).
002400*    11/09/98  DPK  0098-204  Y2K: CHECK-IN/CHECK-OUT DATES
002500*                             PRINT AS FULL 4-DIGIT CCYYMMDD.
002600*    06/03/01  TMO  0101-027  ADDED THE RE-DERIVED NIGHTS
002700*                             COLUMN -- PREVIOUSLY THIS REPORT
002800*                             SHOWED DATES ONLY.
002810*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
002820*                             FROM A WS- PREFIX TO THE SHOP'S
002830*                             OWN W- PREFIX.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     COPY "SLRVRPT.CBL".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "FDRVRPT.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700
004800     01  W-RVR-FILE-STATUS                PIC X(02).
004900
005000     01  W-REVENUE-TOTAL                  PIC S9(11)V99.
005100
005200     01  W-DETAIL-LINE.
005300         05  W-D-RESERVATION-ID           PIC ZZZZ9.
005400         05  FILLER                        PIC X(02) VALUE SPACES.
005500         05  W-D-USER-ID                  PIC ZZZZ9.
005600         05  FILLER                        PIC X(02) VALUE SPACES.
005700         05  W-D-ROOM-ID                  PIC ZZZZ9.
005800         05  FILLER                        PIC X(02) VALUE SPACES.
005900         05  W-D-CHECK-IN-DATE            PIC 9(08).
006000         05  FILLER                        PIC X(02) VALUE SPACES.
006100         05  W-D-CHECK-OUT-DATE           PIC 9(08).
006200         05  FILLER                        PIC X(02) VALUE SPACES.
006300         05  W-D-NIGHTS                   PIC ZZZZ9.
006400         05  FILLER                        PIC X(02) VALUE SPACES.
006500         05  W-D-TOTAL-COST               PIC ZZZZZZZZ9.99.
006600         05  FILLER                        PIC X(57) VALUE SPACES.
006700
006800     01  W-DETAIL-LINE-REDEF REDEFINES W-DETAIL-LINE.
006900         05  W-D-RAW-BYTES                PIC X(132).
007000
007100     01  W-COUNT-TOTAL-LINE.
007200         05  FILLER                        PIC X(20)
007300                 VALUE "TOTAL RESERVATIONS .".
007400         05  W-T-COUNT                    PIC ZZZZ9.
007500         05  FILLER                        PIC X(107) VALUE SPACES.
007600
007700     01  W-REVENUE-TOTAL-LINE.
007800         05  FILLER                        PIC X(20)
007900                 VALUE "TOTAL REVENUE . . . ".
008000         05  W-T-REVENUE                  PIC ZZZZZZZZ9.99.
008100         05  FILLER                        PIC X(100) VALUE SPACES.
008200
008300     COPY "WSDATE.CBL".
008400
008500 LINKAGE SECTION.
008600
008700     COPY "WSRESVTB.CBL".
008800
008900 PROCEDURE DIVISION USING W-RESV-TABLE-AREA.
009000
009100 0000-MAIN-CONTROL.
009200
009300     MOVE ZEROS TO W-REVENUE-TOTAL.
009400
009500     OPEN OUTPUT RESERVATION-REPORT-OUT.
009600
009700     PERFORM 1000-PRINT-ONE-RESERVATION
009800             VARYING W-RESV-INDEX FROM 1 BY 1
009900             UNTIL W-RESV-INDEX GREATER THAN W-RESV-TABLE-COUNT.
010000
010100     PERFORM 2000-PRINT-TOTAL-LINES.
010200
010300     CLOSE RESERVATION-REPORT-OUT.
010400
010500     GOBACK.
010600*_____________________________________________________________
010700
010800 1000-PRINT-ONE-RESERVATION.
010900
011000     MOVE W-RESV-ID (W-RESV-INDEX)
011100                          TO W-D-RESERVATION-ID.
011200     MOVE W-RESV-USER-ID (W-RESV-INDEX)
011300                          TO W-D-USER-ID.
011400     MOVE W-RESV-ROOM-ID (W-RESV-INDEX)
011500                          TO W-D-ROOM-ID.
011600     MOVE W-RESV-CHECK-IN-DATE (W-RESV-INDEX)
011700                          TO W-D-CHECK-IN-DATE.
011800     MOVE W-RESV-CHECK-OUT-DATE (W-RESV-INDEX)
011900                          TO W-D-CHECK-OUT-DATE.
012000     MOVE W-RESV-TOTAL-COST (W-RESV-INDEX)
012100                          TO W-D-TOTAL-COST.
012200
012300*    NIGHTS IS NOT STORED -- RE-DERIVE IT FOR DISPLAY ONLY.
012400     MOVE W-RESV-CHECK-IN-DATE (W-RESV-INDEX)
012500                          TO W-CHECK-IN-DATE.
012600     MOVE W-RESV-CHECK-OUT-DATE (W-RESV-INDEX)
012700                          TO W-CHECK-OUT-DATE.
012800     PERFORM PL-COMPUTE-NIGHTS-BETWEEN.
012900     MOVE W-NIGHTS-BETWEEN TO W-D-NIGHTS.
013000
013100     ADD W-RESV-TOTAL-COST (W-RESV-INDEX) TO W-REVENUE-TOTAL.
013200
013300     MOVE W-DETAIL-LINE TO RESERVATION-REPORT-RECORD.
013400     WRITE RESERVATION-REPORT-RECORD.
013500*_____________________________________________________________
013600
013700 2000-PRINT-TOTAL-LINES.
013800
013900*    RULE V12 -- RESERVATION COUNT IS THE CURRENT TABLE COUNT.
014000     MOVE W-RESV-TABLE-COUNT TO W-T-COUNT.
014100     MOVE W-COUNT-TOTAL-LINE TO RESERVATION-REPORT-RECORD.
014200     WRITE RESERVATION-REPORT-RECORD.
014300
014400*    RULE V11 -- TOTAL REVENUE IS THE SUM OF TOTAL-COST OVER
014500*    EVERY RESERVATION STILL IN THE TABLE.
014600     MOVE W-REVENUE-TOTAL TO W-T-REVENUE.
014700     MOVE W-REVENUE-TOTAL-LINE TO RESERVATION-REPORT-RECORD.
014800     WRITE RESERVATION-REPORT-RECORD.
014900*_____________________________________________________________
015000
015100     COPY "PLDATE.CBL".
