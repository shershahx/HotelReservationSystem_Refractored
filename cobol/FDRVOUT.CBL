000100*
000200*    FDRVOUT.CBL  --  RESERVATION-MASTER-OUT RECORD.  ONE
000300*    RECORD PER SURVIVING RESERVATION, IN TABLE (INSERTION)
000400*    ORDER.  TOTAL-COST CARRIES THE PRICE-TIMES-NIGHTS RESULT
000500*    COMPUTED AT MAKE-RESERVATION TIME -- NIGHTS ITSELF IS NOT
000600*    STORED (SEE RESERVATION-REPORT.COB, WHICH RE-DERIVES IT).
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001100*
001200    FD  RESERVATION-MASTER-OUT
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  RESERVATION-MASTER-OUT-RECORD.
001600        05  RVO-RESERVATION-ID           PIC 9(05).
001700        05  RVO-USER-ID                  PIC 9(05).
001800        05  RVO-ROOM-ID                  PIC 9(05).
001900        05  RVO-CHECK-IN-DATE            PIC 9(08).
002000        05  RVO-CHECK-OUT-DATE           PIC 9(08).
002100        05  RVO-TOTAL-COST               PIC S9(9)V99.
002200        05  FILLER                       PIC X(03).
