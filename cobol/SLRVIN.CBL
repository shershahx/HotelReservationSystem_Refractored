000100*
000200*    SLRVIN.CBL  --  FILE-CONTROL ENTRY FOR THE RESERVATION
000300*    TRANSACTION FILE.  DRIVES THE RESERVATION-PROCESSING
000400*    BATCH LOOP IN FILE ORDER -- NO SORT KEY.
000500*
000600*    MAINTENANCE LOG
000700*    ---------------
000800*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000810*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000820*                             FROM A WS- PREFIX TO THE SHOP'S
000830*                             OWN W- PREFIX.
000900*
001000    SELECT RESERVATION-TRANSACTIONS-IN
001100           ASSIGN TO RESVTRIN
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS W-RVI-FILE-STATUS.
