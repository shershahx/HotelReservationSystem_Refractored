000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ROOM-REPORT.
000300 AUTHOR.        R J LANCASTER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  01/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    ROOM REPORT -- "VIEW ALL ROOMS" PRINT, CALLED FROM
001100*    HOTEL-RESERVATION-SYSTEM AFTER RESERVATION-PROCESSING HAS
001200*    RUN, SO AVAILABILITY REFLECTS TONIGHT'S ACTIVITY.
001300*
001400*    ONE LINE PER ROOM, TABLE (INSERTION) ORDER -- NO CONTROL
001500*    BREAKS.  TRAILING LINE SHOWS THE COUNT OF ROOMS STILL
001600*    AVAILABLE.
001700*-------------------------------------------------------------
001800*
001900*    MAINTENANCE LOG
002000*    ---------------
002100*    01/06/93  RJL  0093-114  ORIGINAL PROGRAM (AS
002200*                             PRINT-VENDOR-BY-NUMBER).
002300*    02/14/98  DPK  0098-031  ADAPTED FOR THE ROOM TABLE --
002400*                             DROPPED THE VENDOR-NUMBER SORT,
002500*                             ROOMS PRINT IN TABLE ORDER.
002600*    11/09/98  DPK  0098-204  Y2K REVIEW: NO DATE FIELDS ON
002700*                             THIS REPORT.  NO CODE CHANGE
002800*                             REQUIRED.
002810*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
002820*                             FROM A WS- PREFIX TO THE SHOP'S
002830*                             OWN W- PREFIX.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     COPY "SLRMRPT.CBL".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "FDRMRPT.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700
004800     01  W-RMR-FILE-STATUS                PIC X(02).
004900
005000     01  W-AVAILABLE-COUNT                PIC 9(05) COMP.
005100
005200     01  W-DETAIL-LINE.
005300         05  W-D-ROOM-ID                  PIC ZZZZ9.
005400         05  FILLER                        PIC X(02) VALUE SPACES.
005500         05  W-D-ROOM-TYPE                PIC X(10).
005600         05  FILLER                        PIC X(02) VALUE SPACES.
005700         05  W-D-ROOM-PRICE               PIC ZZZZZ9.99.
005800         05  FILLER                        PIC X(02) VALUE SPACES.
005900         05  W-D-ROOM-AVAILABLE           PIC X(01).
006000         05  FILLER                        PIC X(46) VALUE SPACES.
006100
006200     01  W-DETAIL-LINE-REDEF REDEFINES W-DETAIL-LINE.
006300         05  W-D-RAW-BYTES                PIC X(80).
006400
006500     01  W-TOTAL-LINE.
006600         05  FILLER                        PIC X(30)
006700                 VALUE "ROOMS AVAILABLE TONIGHT . . .".
006800         05  W-T-AVAILABLE-COUNT          PIC ZZZZ9.
006900         05  FILLER                        PIC X(45) VALUE SPACES.
007000
007100 LINKAGE SECTION.
007200
007300     COPY "WSROOMTB.CBL".
007400
007500 PROCEDURE DIVISION USING W-ROOM-TABLE-AREA.
007600
007700 0000-MAIN-CONTROL.
007800
007900     MOVE ZEROS TO W-AVAILABLE-COUNT.
008000
008100     OPEN OUTPUT ROOM-REPORT-OUT.
008200
008300     PERFORM 1000-PRINT-ONE-ROOM
008400             VARYING W-ROOM-INDEX FROM 1 BY 1
008500             UNTIL W-ROOM-INDEX GREATER THAN W-ROOM-TABLE-COUNT.
008600
008700     PERFORM 2000-PRINT-TOTAL-LINE.
008800
008900     CLOSE ROOM-REPORT-OUT.
009000
009100     GOBACK.
009200*_____________________________________________________________
009300
009400 1000-PRINT-ONE-ROOM.
009500
009600     MOVE W-ROOM-ID (W-ROOM-INDEX)       TO W-D-ROOM-ID.
009700     MOVE W-ROOM-TYPE (W-ROOM-INDEX)     TO W-D-ROOM-TYPE.
009800     MOVE W-ROOM-PRICE (W-ROOM-INDEX)    TO W-D-ROOM-PRICE.
009900     MOVE W-ROOM-AVAILABLE (W-ROOM-INDEX) TO W-D-ROOM-AVAILABLE.
010000
010100*    RULE R7 -- AVAILABLE ROOM COUNT FILTERS ON THE
010200*    AVAILABILITY FLAG.
010300     IF ROOM-IS-AVAILABLE (W-ROOM-INDEX)
010400        ADD 1 TO W-AVAILABLE-COUNT.
010500
010600     MOVE W-DETAIL-LINE TO ROOM-REPORT-RECORD.
010700     WRITE ROOM-REPORT-RECORD.
010800*_____________________________________________________________
010900
011000 2000-PRINT-TOTAL-LINE.
011100
011200     MOVE W-AVAILABLE-COUNT TO W-T-AVAILABLE-COUNT.
011300     MOVE W-TOTAL-LINE TO ROOM-REPORT-RECORD.
011400     WRITE ROOM-REPORT-RECORD.
011500*_____________________________________________________________
