000100*
000200*    FDRVIN.CBL  --  RESERVATION-TRANSACTIONS-IN RECORD.  ONE
000300*    TRANSACTION CODE PER RECORD -- "M" = MAKE A RESERVATION,
000400*    "C" = CANCEL ONE.  THE MAKE AND CANCEL LAYOUTS SHARE THE
000500*    SAME SLOT BECAUSE ONLY ONE OF THEM IS EVER IN PLAY FOR A
000600*    GIVEN RECORD.
000700*
000800*    MAINTENANCE LOG
000900*    ---------------
001000*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001100*    11/02/97  DPK  0097-203  SPLIT RVI-CANCEL-DATA OUT AS A
001200*                             REDEFINES -- CANCEL TRANSACTIONS
001300*                             WERE BLEEDING STALE MAKE-DATA
001400*                             BYTES INTO THE AUDIT TRAIL.
001410*    03/22/03  DPK  0103-058  RVI-CANCEL-RESERVATION-DATA WAS
001420*                             CODED AS A 01-LEVEL REDEFINING A
001430*                             05 -- LEVEL NUMBERS HAVE TO MATCH
001440*                             UNLESS BOTH ARE 01.  DROPPED IT
001450*                             TO 05 UNDER RESV-TRANS-RECORD,
001460*                             SAME LEVEL AS THE GROUP IT REDEFINES.
001500*
001600    FD  RESERVATION-TRANSACTIONS-IN
001700        LABEL RECORDS ARE STANDARD.
001800
001900    01  RESV-TRANS-RECORD.
002000        05  RVI-TRANSACTION-CODE         PIC X(01).
002100            88  RVI-MAKE-RESERVATION     VALUE "M".
002200            88  RVI-CANCEL-RESERVATION   VALUE "C".
002300        05  RVI-MAKE-RESERVATION-DATA.
002400            10  RVI-RESERVATION-ID       PIC 9(05).
002500            10  RVI-USER-ID              PIC 9(05).
002600            10  RVI-ROOM-ID              PIC 9(05).
002700            10  RVI-CHECK-IN-DATE        PIC 9(08).
002800            10  RVI-CHECK-OUT-DATE       PIC 9(08).
002900            10  FILLER                   PIC X(05).
003000        05  RVI-CANCEL-RESERVATION-DATA REDEFINES
003100                                    RVI-MAKE-RESERVATION-DATA.
003200            10  RVI-CANCEL-ID            PIC 9(05).
003300            10  FILLER                   PIC X(31).
