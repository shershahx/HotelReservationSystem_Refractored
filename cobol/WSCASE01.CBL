000100*
000200*    WSCASE01.CBL  --  CASE-CONVERSION ALPHABETS, CARRIED OVER
000300*    FROM THE ORIGINAL SHOP-WIDE wscase01.cbl COPYBOOK.  USED
000400*    WITH "INSPECT ... CONVERTING LOWER-ALPHA TO UPPER-ALPHA"
000500*    -- ROOM-MAINTENANCE USES IT TO MAKE THE ROOM-TYPE FILTER
000600*    CASE-INSENSITIVE (RULE R6) WITHOUT DISTURBING THE STORED
000700*    ROOM-TYPE TEXT ITSELF.
000800*
000900*    MAINTENANCE LOG
001000*    ---------------
001100*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001200*
001300    77  LOWER-ALPHA                       PIC X(26)
001400            VALUE "abcdefghijklmnopqrstuvwxyz".
001500    77  UPPER-ALPHA                       PIC X(26)
001600            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
