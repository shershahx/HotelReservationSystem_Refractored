000100*
000200*    SLUSRIN.CBL  --  FILE-CONTROL ENTRY FOR USER-TRANSACTIONS-
000300*    IN.  DRIVES THE USER-MAINTENANCE BATCH LOOP IN FILE ORDER.
000400*
000500*    MAINTENANCE LOG
000600*    ---------------
000700*    09/11/02  TMO  0102-066  ORIGINAL COPYBOOK.
000710*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000720*                             FROM A WS- PREFIX TO THE SHOP'S
000730*                             OWN W- PREFIX.
000800*
000900    SELECT USER-TRANSACTIONS-IN
001000           ASSIGN TO USERTRIN
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS W-UTI-FILE-STATUS.
