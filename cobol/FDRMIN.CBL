000100*
000200*    FDRMIN.CBL  --  ROOM-MASTER-IN RECORD.  ONE RECORD PER
000300*    ROOM-MAINTENANCE ADD-ROOM TRANSACTION.  VALIDATED AND
000400*    APPENDED TO THE IN-MEMORY ROOM TABLE BY ROOM-MAINTENANCE
000500*    BEFORE ANY RESERVATION TRANSACTION IS APPLIED.
000600*
000700*    MAINTENANCE LOG
000800*    ---------------
000900*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
001000*    03/22/96  DPK  0096-061  ADDED RMI-ROOM-ID-ALPHA REDEFINES
001100*                             SO A BLANK KEY CAN BE TESTED
001200*                             BEFORE THE NUMERIC COMPARE RUNS.
001300*
001400    FD  ROOM-MASTER-IN
001500        LABEL RECORDS ARE STANDARD.
001600
001700    01  ROOM-MASTER-IN-RECORD.
001800        05  RMI-ROOM-ID                 PIC 9(05).
001900        05  RMI-ROOM-TYPE                PIC X(10).
002000        05  RMI-ROOM-PRICE               PIC S9(7)V99
002100                SIGN IS TRAILING SEPARATE CHARACTER.
002200        05  RMI-ROOM-AVAILABLE           PIC X(01).
002300            88  RMI-AVAILABLE-FLAG-VALID VALUE "Y", "N".
002400        05  FILLER                       PIC X(04).
002500
002600    01  RMI-ROOM-ID-ALPHA REDEFINES ROOM-MASTER-IN-RECORD.
002700        05  RMI-ROOM-ID-CHARS            PIC X(05).
002800        05  FILLER                       PIC X(25).
