000100*
000200*    FDUSR.CBL  --  USER-FILE RECORD.  KEYED ON USR-USER-ID.
000300*    USR-USER-ROLE CARRIES THE THREE ROLE VALUES AS LEVEL-88
000400*    CONDITION NAMES RATHER THAN A SEPARATE CODE TABLE.
000500*
000600*    MAINTENANCE LOG
000700*    ---------------
000800*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000900*
001000    FD  USER-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  USER-RECORD.
001400        05  USR-USER-ID                  PIC 9(05).
001500        05  USR-USERNAME                 PIC X(30).
001600        05  USR-PASSWORD                 PIC X(30).
001700        05  USR-USER-ROLE                PIC X(08).
001800            88  USR-ROLE-CUSTOMER        VALUE "CUSTOMER".
001900            88  USR-ROLE-ADMIN           VALUE "ADMIN   ".
002000            88  USR-ROLE-STAFF           VALUE "STAFF   ".
002100            88  USR-ROLE-VALID           VALUE "CUSTOMER",
002200                                                "ADMIN   ",
002300                                                "STAFF   ".
002400        05  FILLER                       PIC X(05).
