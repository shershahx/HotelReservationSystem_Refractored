000100*
000200*    SLRMRPT.CBL  --  FILE-CONTROL ENTRY FOR ROOM-REPORT-OUT,
000300*    THE PRINT FILE FOR THE "VIEW ALL ROOMS" REPORT.
000400*
000500*    MAINTENANCE LOG
000600*    ---------------
000700*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000710*    06/10/03  TMO  0103-091  RENAMED THE FILE-STATUS FIELD
000720*                             FROM A WS- PREFIX TO THE SHOP'S
000730*                             OWN W- PREFIX.
000800*
000900    SELECT ROOM-REPORT-OUT
001000           ASSIGN TO ROOMRPT
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS W-RMR-FILE-STATUS.
