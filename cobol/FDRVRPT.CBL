000100*
000200*    FDRVRPT.CBL  --  PRINT RECORD FOR THE RESERVATION REPORT.
000300*    SAME DUMMY-FD-THEN-REDEFINE TECHNIQUE AS FDRMRPT.CBL.
000400*
000500*    MAINTENANCE LOG
000600*    ---------------
000700*    01/06/93  RJL  0093-114  ORIGINAL COPYBOOK.
000800*
000900    FD  RESERVATION-REPORT-OUT
001000        LABEL RECORDS ARE OMITTED.
001100
001200    01  RESERVATION-REPORT-RECORD        PIC X(132).
001300
001400    01  RVR-DETAIL-REDEF REDEFINES RESERVATION-REPORT-RECORD.
001500        05  RVR-D-RESERVATION-ID         PIC X(05).
001600        05  FILLER                       PIC X(127).
001700
001800    01  RVR-TOTAL-REDEF REDEFINES RESERVATION-REPORT-RECORD.
001900        05  RVR-T-LABEL                  PIC X(30).
002000        05  FILLER                       PIC X(102).
