000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HOTEL-RESERVATION-SYSTEM.
000300 AUTHOR.        R J LANCASTER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  01/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    NIGHTLY RESERVATION RUN -- MAIN CONTROL PROGRAM.
001100*
001200*    REPLACES THE OLD OVER-THE-COUNTER REGISTER BOOK.  DRIVES
001300*    THE ROOM AND RESERVATION UNITS IN A FIXED SEQUENCE EACH
001400*    NIGHT:  LOAD THE ROOM TABLE (SEED + ADD-ROOM TRANSACTIONS),
001500*    THEN APPLY THE DAY'S MAKE/CANCEL RESERVATION TRANSACTIONS
001600*    AGAINST IT, THEN PRINT BOTH REPORTS.  THE ROOM AND
001700*    RESERVATION TABLES ARE BUILT HERE AND HANDED DOWN ON EACH
001800*    CALL BY REFERENCE SO A ROOM MARKED OCCUPIED INSIDE
001900*    RESERVATION-PROCESSING IS STILL MARKED OCCUPIED WHEN
002000*    ROOM-REPORT RUNS.
002100*
002200*    THE USER/LOGON FILE MAINTAINED BY USER-MAINTENANCE IS NOT
002300*    PART OF THIS RUN -- NOTHING IN THE NIGHTLY RESERVATION
002400*    CYCLE CONSUMES IT YET.  SEE THE HEADER OF
002500*    USER-MAINTENANCE.COB.
002600*-------------------------------------------------------------
002700*
002800*    MAINTENANCE LOG
002900*    ---------------
003000*    01/06/93  RJL  0093-114  ORIGINAL PROGRAM.  REPLACES THE
003100*                             FRONT-DESK CARD FILE.
003200*    07/19/95  RJL  0095-088  RAISED TABLE SIZES FOR THE WEST
003300*                             WING EXPANSION (SEE WSROOMTB.CBL
003400*                             AND WSRESVTB.CBL).
003500*    02/14/98  DPK  0098-031  RESERVATION-PROCESSING NOW OWNS
003600*                             THE NIGHTS/COST CALCULATION --
003700*                             REMOVED THE OLD INLINE CALL TO
003800*                             THE RETIRED COST-CHECK PROGRAM.
003900*    11/09/98  DPK  0098-204  Y2K REVIEW: CONFIRMED ALL DATE
004000*                             FIELDS PASSED THROUGH THIS RUN
004100*                             ARE FULL 4-DIGIT CCYYMMDD.  NO
004200*                             CODE CHANGE REQUIRED HERE.
004300*    06/03/01  TMO  0101-027  ADDED THE CALLS TO ROOM-REPORT
004400*                             AND RESERVATION-REPORT -- THESE
004500*                             USED TO BE RUN AS A SEPARATE JOB
004600*                             STEP LATER IN THE EVENING.
004610*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
004620*                             FROM A WS- PREFIX TO THE SHOP'S
004630*                             OWN W- PREFIX -- WS- HAD CREPT IN
004640*                             FROM SOMEBODY'S OUTSIDE LISTING.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "WSROOMTB.CBL".
006000     COPY "WSRESVTB.CBL".
006100
006200     01  W-RUN-TOTALS-AREA.
006300         05  W-RUN-TOTALS-SW             PIC X(01) VALUE "N".
006400             88  RUN-TOTALS-PRINTED    VALUE "Y".
006500         05  FILLER                       PIC X(09).
006600
006700     01  W-RUN-TOTALS-REDEF REDEFINES W-RUN-TOTALS-AREA.
006800         05  W-RUN-TOTALS-RAW            PIC X(10).
006900
007000 PROCEDURE DIVISION.
007100
007200 0000-MAIN-CONTROL.
007300
007400     MOVE ZEROS TO W-ROOM-TABLE-COUNT.
007500     MOVE ZEROS TO W-RESV-TABLE-COUNT.
007600
007700     CALL "ROOM-MAINTENANCE" USING W-ROOM-TABLE-AREA.
007800
007900     CALL "RESERVATION-PROCESSING" USING W-ROOM-TABLE-AREA
008000                                         W-RESV-TABLE-AREA.
008100
008200     CALL "ROOM-REPORT" USING W-ROOM-TABLE-AREA.
008300
008400     CALL "RESERVATION-REPORT" USING W-RESV-TABLE-AREA.
008500
008600     STOP RUN.
008700*_____________________________________________________________
