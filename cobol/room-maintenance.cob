000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ROOM-MAINTENANCE.
000300 AUTHOR.        R J LANCASTER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES INC.
000500 DATE-WRITTEN.  01/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------
001000*    ROOM MAINTENANCE -- CALLED FROM HOTEL-RESERVATION-SYSTEM.
001100*
001200*    SEEDS THE THREE STANDARD HOUSE ROOMS (SINGLE/DOUBLE/SUITE),
001300*    THEN READS ROOM-MASTER-IN IN FULL -- EACH RECORD IS AN
001400*    ADD-ROOM REQUEST -- VALIDATING EACH AGAINST THE ROOM TABLE
001500*    ALREADY BUILT SO FAR.  A REJECTED ADD DOES NOT STOP THE
001600*    RUN -- IT IS COUNTED AND SKIPPED.  ON THE WAY OUT, THE
001700*    FINAL STATE OF THE TABLE IS SPILLED TO ROOM-MASTER-OUT SO
001800*    THE NEXT RUN (OR AN AUDIT JOB) CAN SEE WHAT THE HOUSE
001900*    LOOKS LIKE TONIGHT.
002000*
002100*    THE TABLE ITSELF IS OWNED BY THE CALLER AND PASSED BY
002200*    REFERENCE -- RESERVATION-PROCESSING AND ROOM-REPORT SEE
002300*    EXACTLY WHAT THIS PROGRAM LEAVES IN IT.
002400*-------------------------------------------------------------
002500*
002600*    MAINTENANCE LOG
002700*    ---------------
002800*    01/06/93  RJL  0093-114  ORIGINAL PROGRAM (AS
002900*                             VENDOR-MAINTENANCE).
003000*    03/22/96  DPK  0096-061  ADAPTED FOR ROOM MASTER ADDS --
003100*                             BLANK-KEY TEST ADDED AHEAD OF THE
003200*                             NUMERIC ID CHECK (SEE FDRMIN.CBL).
003300*    02/14/98  DPK  0098-031  ADDED THE DUPLICATE-ID CHECK
003400*                             AGAINST THE IN-MEMORY TABLE
003500*                             RATHER THAN AGAINST THE OLD
003600*                             VSAM ALTERNATE INDEX.
003700*    11/09/98  DPK  0098-204  Y2K REVIEW: NO 2-DIGIT YEAR
003800*                             FIELDS IN THIS PROGRAM.  NO
003900*                             CODE CHANGE REQUIRED.
004000*    09/11/02  TMO  0102-066  ADDED FIND-ROOMS-BY-TYPE AS AN
004100*                             AVAILABLE PARAGRAPH FOR A FRONT
004200*                             DESK LOOKUP SCREEN THAT NEVER
004300*                             SHIPPED -- LEFT IN PLACE, NOT
004400*                             CALLED FROM 0000-MAIN-CONTROL.
004410*    06/10/03  TMO  0103-091  RENAMED ALL WORKING-STORAGE ITEMS
004420*                             FROM A WS- PREFIX TO THE SHOP'S
004430*                             OWN W- PREFIX.
004440*    07/02/03  TMO  0103-112  FIND-ROOMS-BY-TYPE-TEST WAS ONLY
004450*                             UPPERCASING THE COMPARE FIELD AND
004460*                             NEVER TESTING IT -- ADDED THE
004470*                             ACTUAL COMPARE AGAINST THE WANTED
004480*                             TYPE, PLUS W-TYPE-MATCH-COUNT AND
004490*                             W-TYPE-MATCH-SW SO THE LOOKUP
004495*                             SCREEN (WHEN IT SHIPS) HAS SOMETHING
004498*                             TO READ BACK.
004499*    07/16/03  TMO  0103-121  RECODED THE 2000/2100/2200/2300
004500*                             ADD-ROOM CHAIN AND ITS CALL SITES AS
004510*                             PERFORM ... THRU ... -EXIT RANGES
004520*                             PER THE SHOP STANDARD -- OVERLOOKED
004530*                             WHEN THIS PROGRAM WAS FIRST WRITTEN.
004540*                             NO CHANGE IN WHAT THE PARAGRAPHS DO.
004550*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     COPY "SLRMIN.CBL".
005600     COPY "SLRMOUT.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDRMIN.CBL".
006200     COPY "FDRMOUT.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500
006600     01  W-FILE-STATUS-AREA.
006700         05  W-RMI-FILE-STATUS            PIC X(02).
006800             88  RMI-STATUS-OK          VALUE "00".
006900             88  RMI-STATUS-EOF         VALUE "10".
007000         05  W-RMO-FILE-STATUS            PIC X(02).
007100
007200     01  W-RMI-EOF-SWITCH                 PIC X(01) VALUE "N".
007300         88  NO-MORE-ROOM-TRANS         VALUE "Y".
007400
007500     01  W-ROOM-VALID-SWITCH              PIC X(01).
007600         88  ROOM-TRANS-IS-VALID        VALUE "Y".
007700
007800     01  W-SEARCH-ROOM-ID                 PIC 9(05).
007900     01  W-FOUND-ROOM-SW                  PIC X(01).
008000         88  FOUND-ROOM-RECORD          VALUE "Y".
008100
008200     01  W-ROOM-STATS-AREA.
008300         05  W-ADD-ROOM-COUNT             PIC 9(05) COMP.
008400         05  W-REJECT-ROOM-COUNT          PIC 9(05) COMP.
008500
008600     01  W-ROOM-STATS-REDEF REDEFINES W-ROOM-STATS-AREA.
008700         05  W-ROOM-STATS-RAW             PIC X(04).
008800
008900     01  W-TYPE-FILTER-AREA.
009000         05  W-TYPE-FILTER-WANTED         PIC X(10).
009100         05  W-TYPE-FILTER-UPPER          PIC X(10).
009200         05  W-TYPE-COMPARE-UPPER         PIC X(10).
009210         05  W-TYPE-MATCH-COUNT           PIC 9(05) COMP.
009220         05  W-TYPE-MATCH-SW              PIC X(01).
009230             88  TYPE-MATCH-FOUND       VALUE "Y".
009300
009400     COPY "WSCASE01.CBL".
009500
009600 LINKAGE SECTION.
009700
009800     COPY "WSROOMTB.CBL".
009900
010000 PROCEDURE DIVISION USING W-ROOM-TABLE-AREA.
010100
010200 0000-MAIN-CONTROL.
010300
010400     PERFORM 1000-SEED-DEFAULT-ROOMS.
010500     PERFORM 2000-LOAD-ADD-ROOM-TRANSACTIONS
010510             THRU 2000-LOAD-ADD-ROOM-TRANSACTIONS-EXIT.
010600     PERFORM 8000-WRITE-ROOM-MASTER-OUT.
010700
010800     GOBACK.
010900*_____________________________________________________________
011000
011100 1000-SEED-DEFAULT-ROOMS.
011200
011300     MOVE 1          TO W-ROOM-ID (1).
011400     MOVE "Single"   TO W-ROOM-TYPE (1).
011500     MOVE 100.00     TO W-ROOM-PRICE (1).
011600     MOVE "Y"        TO W-ROOM-AVAILABLE (1).
011700
011800     MOVE 2          TO W-ROOM-ID (2).
011900     MOVE "Double"   TO W-ROOM-TYPE (2).
012000     MOVE 150.00     TO W-ROOM-PRICE (2).
012100     MOVE "Y"        TO W-ROOM-AVAILABLE (2).
012200
012300     MOVE 3          TO W-ROOM-ID (3).
012400     MOVE "Suite"    TO W-ROOM-TYPE (3).
012500     MOVE 300.00     TO W-ROOM-PRICE (3).
012600     MOVE "Y"        TO W-ROOM-AVAILABLE (3).
012700
012800     MOVE 3 TO W-ROOM-TABLE-COUNT.
012900*_____________________________________________________________
013000
013100 2000-LOAD-ADD-ROOM-TRANSACTIONS.
013200
013300     OPEN INPUT ROOM-MASTER-IN.
013400
013500     IF NOT RMI-STATUS-OK
013600        MOVE "Y" TO W-RMI-EOF-SWITCH.
013700
013800     PERFORM 2100-READ-ROOM-TRANS
013810             THRU 2100-READ-ROOM-TRANS-EXIT
013900             UNTIL NO-MORE-ROOM-TRANS.
014000
014100     CLOSE ROOM-MASTER-IN.
014150*
014160 2000-LOAD-ADD-ROOM-TRANSACTIONS-EXIT.
014170     EXIT.
014200*_____________________________________________________________
014300
014400 2100-READ-ROOM-TRANS.
014500
014600     READ ROOM-MASTER-IN
014700         AT END
014800            MOVE "Y" TO W-RMI-EOF-SWITCH.
014900
015000     IF NOT NO-MORE-ROOM-TRANS
015010        PERFORM 2200-VALIDATE-AND-ADD-ROOM
015020                 THRU 2200-VALIDATE-AND-ADD-ROOM-EXIT.
015030*
015040 2100-READ-ROOM-TRANS-EXIT.
015050     EXIT.
015200*_____________________________________________________________
015300
015400 2200-VALIDATE-AND-ADD-ROOM.
015500
015600     MOVE "Y" TO W-ROOM-VALID-SWITCH.
015700
015800*    RULE R1 -- ROOM-ID MUST BE POSITIVE.
015900     IF RMI-ROOM-ID EQUAL ZEROS
016000        MOVE "N" TO W-ROOM-VALID-SWITCH
016100        ADD 1 TO W-REJECT-ROOM-COUNT.
016200
016300*    RULE R2 -- ROOM-TYPE MAY NOT BE BLANK.
016400     IF ROOM-TRANS-IS-VALID
016500        IF RMI-ROOM-TYPE EQUAL SPACES
016600           MOVE "N" TO W-ROOM-VALID-SWITCH
016700           ADD 1 TO W-REJECT-ROOM-COUNT.
016800
016900*    RULE R3 -- ROOM-PRICE MUST BE GREATER THAN ZERO.
017000     IF ROOM-TRANS-IS-VALID
017100        IF RMI-ROOM-PRICE NOT GREATER THAN ZEROS
017200           MOVE "N" TO W-ROOM-VALID-SWITCH
017300           ADD 1 TO W-REJECT-ROOM-COUNT.
017400
017500*    RULE R4 -- NO DUPLICATE ROOM-ID IN THE TABLE SO FAR.
017600     IF ROOM-TRANS-IS-VALID
017700        MOVE RMI-ROOM-ID TO W-SEARCH-ROOM-ID
017800        PERFORM LOOK-FOR-ROOM-RECORD
017900        IF FOUND-ROOM-RECORD
018000           MOVE "N" TO W-ROOM-VALID-SWITCH
018100           ADD 1 TO W-REJECT-ROOM-COUNT.
018200
018300     IF ROOM-TRANS-IS-VALID
018310        PERFORM 2300-APPEND-ROOM-ENTRY
018320                 THRU 2300-APPEND-ROOM-ENTRY-EXIT.
018330*
018340 2200-VALIDATE-AND-ADD-ROOM-EXIT.
018350     EXIT.
018500*_____________________________________________________________
018600
018700 2300-APPEND-ROOM-ENTRY.
018800
018900     ADD 1 TO W-ROOM-TABLE-COUNT.
019000     SET W-ROOM-INDEX TO W-ROOM-TABLE-COUNT.
019100
019200     MOVE RMI-ROOM-ID        TO W-ROOM-ID (W-ROOM-INDEX).
019300     MOVE RMI-ROOM-TYPE      TO W-ROOM-TYPE (W-ROOM-INDEX).
019400     MOVE RMI-ROOM-PRICE     TO W-ROOM-PRICE (W-ROOM-INDEX).
019500     MOVE RMI-ROOM-AVAILABLE TO W-ROOM-AVAILABLE (W-ROOM-INDEX).
019600
019700     ADD 1 TO W-ADD-ROOM-COUNT.
019750*
019760 2300-APPEND-ROOM-ENTRY-EXIT.
019770     EXIT.
019800*_____________________________________________________________
019900
020000 8000-WRITE-ROOM-MASTER-OUT.
020100
020200     OPEN OUTPUT ROOM-MASTER-OUT.
020300
020400     PERFORM 8100-WRITE-ONE-ROOM-OUT
020500             VARYING W-ROOM-INDEX FROM 1 BY 1
020600             UNTIL W-ROOM-INDEX GREATER THAN W-ROOM-TABLE-COUNT.
020700
020800     CLOSE ROOM-MASTER-OUT.
020900*_____________________________________________________________
021000
021100 8100-WRITE-ONE-ROOM-OUT.
021200
021300     MOVE W-ROOM-ID (W-ROOM-INDEX)
021400                         TO RMO-ROOM-ID.
021500     MOVE W-ROOM-TYPE (W-ROOM-INDEX)
021600                         TO RMO-ROOM-TYPE.
021700     MOVE W-ROOM-PRICE (W-ROOM-INDEX)
021800                         TO RMO-ROOM-PRICE.
021900     MOVE W-ROOM-AVAILABLE (W-ROOM-INDEX)
022000                         TO RMO-ROOM-AVAILABLE.
022100
022200     WRITE ROOM-MASTER-OUT-RECORD.
022300*_____________________________________________________________
022400
022500     COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
022600
022700*-------------------------------------------------------------
022800*    THE PARAGRAPHS BELOW ARE RULE R6 (CASE-INSENSITIVE ROOM
022900*    TYPE FILTER).  KEPT AVAILABLE FOR A LOOKUP SCREEN THAT
023000*    WAS NEVER BUILT -- NOT PERFORMED FROM 0000-MAIN-CONTROL.
023010*    W-TYPE-MATCH-COUNT IS THE NUMBER OF ROOMS WHOSE TYPE
023020*    MATCHED W-TYPE-FILTER-WANTED, CASE-INSENSITIVE -- THE
023030*    SCREEN THAT NEVER SHIPPED WOULD HAVE DISPLAYED EACH
023040*    MATCHING W-ROOM-ID AS FIND-ROOMS-BY-TYPE-TEST FOUND IT.
023100*-------------------------------------------------------------
023200 FIND-ROOMS-BY-TYPE.
023300
023400     MOVE W-TYPE-FILTER-WANTED TO W-TYPE-FILTER-UPPER.
023500     INSPECT W-TYPE-FILTER-UPPER
023600             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
023700
023710     MOVE ZEROS TO W-TYPE-MATCH-COUNT.
023720     MOVE "N" TO W-TYPE-MATCH-SW.
023800     SET W-ROOM-INDEX TO 1.
023900     PERFORM FIND-ROOMS-BY-TYPE-TEST
024000             VARYING W-ROOM-INDEX FROM 1 BY 1
024100             UNTIL W-ROOM-INDEX GREATER THAN W-ROOM-TABLE-COUNT.
024200*_____________________________________________________________
024300
024400 FIND-ROOMS-BY-TYPE-TEST.
024500
024600     MOVE W-ROOM-TYPE (W-ROOM-INDEX) TO W-TYPE-COMPARE-UPPER.
024700     INSPECT W-TYPE-COMPARE-UPPER
024800             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
024810
024820     IF W-TYPE-COMPARE-UPPER EQUAL W-TYPE-FILTER-UPPER
024830        MOVE "Y" TO W-TYPE-MATCH-SW
024840        ADD 1 TO W-TYPE-MATCH-COUNT.
024900*_____________________________________________________________
025000
025100*-------------------------------------------------------------
025200*    THE PARAGRAPH BELOW IS THE UNUSED removeRoom CAPABILITY
025300*    (BATCH FLOW, ROOM UNIT, STEP 6).  NO TRANSACTION IN THIS
025400*    RUN EVER PERFORMS IT -- A ROOM IS NEVER PHYSICALLY TAKEN
025500*    OUT OF THE TABLE ONCE ADDED.
025600*-------------------------------------------------------------
025700 REMOVE-ROOM-RECORD-AT-INDEX.
025800
025900     PERFORM SHIFT-ROOM-ENTRIES-DOWN
026000             VARYING W-ROOM-INDEX FROM W-ROOM-INDEX BY 1
026100             UNTIL W-ROOM-INDEX NOT LESS THAN W-ROOM-TABLE-COUNT.
026200
026300     SUBTRACT 1 FROM W-ROOM-TABLE-COUNT.
026400*_____________________________________________________________
026500
026600 SHIFT-ROOM-ENTRIES-DOWN.
026700
026800     MOVE W-ROOM-ENTRY (W-ROOM-INDEX + 1)
026900                      TO W-ROOM-ENTRY (W-ROOM-INDEX).
027000*_____________________________________________________________
